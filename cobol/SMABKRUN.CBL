000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             SMABKRUN.
000300 AUTHOR.                 ASHLEY LINDQUIST.
000400*    RESEARCH DESK PICKED UP THE BACKTEST WORK WHEN THE
000500*    SMA-CROSSOVER STRATEGY MOVED OFF THE ANALYST'S SPREADSHEET
000600*    AND ONTO THIS DESK'S OWN NIGHTLY BATCH SCHEDULE.
000700 INSTALLATION.           LINDQUIST DIVISION - RESEARCH DESK.
000800 DATE-WRITTEN.           3/02/94.
000900 DATE-COMPILED.
001000 SECURITY.               UNCLASSIFIED.
001100
001200***************************************************************
001300* SMABKRUN - NIGHTLY BACKTEST OF THE 50-BAR SMA CROSSOVER     *
001400* STRATEGY AGAINST ONE INSTRUMENT'S PRICE BAR HISTORY.        *
001500* READS BARS, ROLLS A 50-BAR AVERAGE, GENERATES BUY/SHORT/    *
001600* SELL/COVER SIGNALS, SIZES AND FILLS ORDERS, KEEPS THE BOOK  *
001700* AND THE CASH, AND PRINTS THE END-OF-RUN PERFORMANCE REPORT. *
001800***************************************************************
001900
002000*---------------------------------------------------------------
002100* CHANGE LOG
002200*---------------------------------------------------------------
002300* 3/02/94   AL   ORIGINAL CODING FOR THE RESEARCH DESK.        *
002400* 3/09/94   AL   ADDED STOP-LOSS/TAKE-PROFIT TO ORDER RECORD.  *
002500* 4/14/94   AL   RISK MANAGER DRAWDOWN GATE ADDED - TICKET     *
002600*                RD-0041 (GATE NEVER TRIPS YET, CAPITAL ONLY). *
002700* 6/01/94   DW   ORDER HANDLER NOW AVERAGES ITS OWN BOOK       *
002800*                SEPARATELY FROM THE PORTFOLIO BOOK - RD-0058. *
002900* 9/19/94   DW   ADDED TRADE LOG OUTPUT PER DESK REQUEST.      *
003000* 1/11/95   AL   PERFORMANCE REPORT SPLIT ALL/LONG/SHORT.      *
003100* 5/23/95   SK   ANNUALIZED RETURN AND RINA INDEX ADDED - RD-  *
003200*                0091.                                        *
003300* 2/14/96   SK   MAX CONSECUTIVE WIN/LOSS STREAK COUNTERS.     *
003400* 11/08/96  AL   JULIAN DAY ROUTINE REPLACES CALENDAR TABLE    *
003500*                LOOKUP FOR BARS-HELD - SIMPLER TO MAINTAIN.   *
003600* 7/02/97   DW   EQUITY RUN-UP AND RETRACEMENT RATIO ADDED.    *
003700* 10/30/98  AL   Y2K REVIEW - ALL DATE FIELDS CARRY FULL 4-    *
003800*                DIGIT YEAR ALREADY, NO WINDOWING USED HERE.   *
003900*                SIGNED OFF PER DESK Y2K CHECKLIST RD-0126.    *
004000* 2/17/99   SK   CONFIRMED JULIAN DAY ROUTINE CLEAN ACROSS     *
004100*                1999/2000 BOUNDARY - TEST BARS ATTACHED.      *
004200* 8/04/00   DW   TRADE LOG LINE WIDENED FOR NET PROFIT FIELD.  *
004300* 3/19/02   AL   INSUFFICIENT-CAPITAL DROP REASON NOW COUNTED  *
004400*                ON ITS OWN CTR INSTEAD OF DISCARDED - RD-0158.*
004500* 9/25/04   SK   REPORT NOW SUPPRESSES METRIC LINES WHEN NO    *
004600*                TRADES WERE TAKEN, PER DESK REQUEST.          *
004700*---------------------------------------------------------------
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS SIGN-CHARS    IS '+' '-'
005400     UPSI-0 IS WRITE-TRADE-LOG.
005500*    UPSI-0 IS THE DESK'S STANDING RUN-TIME SWITCH FOR WHETHER
005600*    THIS BACKTEST WRITES THE DETAIL TRADE LOG AT ALL - SET
005700*    OFF THE OPERATOR'S JCL-LEVEL UPSI BYTE, NOT A DATA CARD.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200*    THE THREE FILES BELOW ARE THE WHOLE OF THIS JOB'S I-O -
006300*    ONE INPUT, TWO OUTPUTS, NO SORT WORK FILE AND NO DATABASE.
006400     SELECT BARS-FILE
006500         ASSIGN TO BARSIN
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700
006800*    RPTPRT IS THE PRINTED PERFORMANCE REPORT; SEE THE LINAGE
006900*    CLAUSE DOWN ON ITS FD FOR THE PAGE-BREAK ARRANGEMENT.
007000     SELECT RPTOUT
007100         ASSIGN TO RPTPRT
007200         ORGANIZATION IS RECORD SEQUENTIAL.
007300
007400*    TRDLOG ONLY OPENS FOR OUTPUT WHEN WRITE-TRADE-LOG IS ON -
007500*    SEE 1000-INITIALIZE-RUN FOR THE CONDITIONAL OPEN.
007600     SELECT TRADELOG
007700         ASSIGN TO TRDLOG
007800         ORGANIZATION IS LINE SEQUENTIAL.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200
008300*    BARS-FILE CARRIES NO RECORDING MODE CLAUSE - FIXED IS THE
008400*    COMPILER DEFAULT FOR A LINE SEQUENTIAL FILE ON THIS DESK'S
008500*    SYSTEM, SO NONE OF THE JOBS HERE EVER STATE IT.
008600 FD  BARS-FILE
008700     LABEL RECORD IS STANDARD
008800     RECORD CONTAINS 80 CHARACTERS
008900     DATA RECORD IS WS-BAR-REC.
009000
009100*    ONE PRICE BAR PER LINE - TIMESTAMP TEXT FIRST, THEN THE
009200*    OPEN/HIGH/LOW/CLOSE QUARTET, THEN VOLUME. CLOSE IS ALL
009300*    THE STRATEGY ACTUALLY TRADES ON; THE REST IS CARRIED
009400*    FOR VALIDATION AND FOR ANY FUTURE WORK ON THIS DESK.
009500 01  WS-BAR-REC.
009600     05  BAR-TIME            PIC X(19).
009700     05  BAR-OPEN            PIC S9(7)V9(4).
009800     05  BAR-HIGH            PIC S9(7)V9(4).
009900*        HIGH/LOW ARE NEVER COMPARED AGAINST EACH OTHER OR
010000*        AGAINST OPEN/CLOSE - THIS JOB TRUSTS THE FEED TO HAVE
010100*        ALREADY ENFORCED THAT ORDERING.
010200     05  BAR-LOW             PIC S9(7)V9(4).
010300     05  BAR-CLOSE           PIC S9(7)V9(4).
010400*        VOLUME AND THE OPEN/HIGH/LOW TRIO ARE CARRIED BUT
010500*        NEVER TESTED BY ANY RULE IN THIS JOB - ONLY THE
010600*        CLOSE DRIVES THE SMA AND EVERY SIGNAL OFF IT.
010700     05  BAR-VOLUME          PIC 9(9).
010800*        EIGHT BYTES OF PAD - THE FEED NEVER FILLS THE FULL
010900*        80-COLUMN RECORD WITH ITS FIVE NAMED FIELDS.
011000     05  FILLER              PIC X(8).
011100
011200 FD  RPTOUT
011300     LABEL RECORD IS OMITTED
011400     RECORD CONTAINS 80 CHARACTERS
011500*    LINAGE/FOOTING BELOW IS WHAT DRIVES THE AT EOP HEADING
011600*    TRIGGER ON 8299'S SINGLE WRITE SITE.
011700*        FOOTING AT 55 GIVES 8299'S WRITE FIVE LINES OF RUN-
011800*        OUT ROOM BEFORE THE AT EOP CLAUSE FIRES THE NEXT
011900*        HEADING.
012000     LINAGE IS 60 WITH FOOTING AT 55
012100     DATA RECORD IS PRTLINE.
012200
012300*    ONE PRINT LINE, 80 COLUMNS - LOADED EACH TIME FROM
012400*    WHICHEVER HEADING OR METRIC AREA IS BEING WRITTEN.
012500 01  PRTLINE                 PIC X(80).
012600
012700 FD  TRADELOG
012800     LABEL RECORD IS OMITTED
012900     RECORD CONTAINS 80 CHARACTERS
013000     DATA RECORD IS TRADE-LINE.
013100*    TRADELOG CARRIES NO LINAGE CLAUSE - IT IS READ BACK INTO
013200*    A SPREADSHEET, NOT PAGED ON A PRINTER.
013300
013400*    ONE CLOSED-TRADE LINE, TEXT FORMAT - THE DESK READS
013500*    THIS FILE INTO A SPREADSHEET SEPARATELY FROM THE
013600*    PRINTED PERFORMANCE REPORT.
013700 01  TRADE-LINE               PIC X(80).
013800
013900 WORKING-STORAGE SECTION.
014000
014100*---------------------------------------------------------------
014200* RUN SWITCHES AND LINE COUNTERS
014300*---------------------------------------------------------------
014400*    EVERY SWITCH THE MAINLINE TESTS TO DECIDE WHETHER TO
014500*    KEEP DRIVING A BAR THROUGH THE PIPELINE OR DROP IT -
014600*    MORE-RECS STOPS THE WHOLE RUN, THE REST STOP ONE BAR.
014700 01  WORK-AREA.
014800     05  MORE-RECS           PIC XXX         VALUE 'YES'.
014900*        MORE-RECS IS PIC XXX, NOT A SINGLE-CHARACTER SWITCH,
015000*        SINCE IT HOLDS THE LITERAL 'YES'/'NO' TEXT THE READ'S
015100*        AT END CLAUSE MOVES IN, THE SAME CONVENTION THE
015200*        OLDER JOBS ON THIS DESK USE FOR THEIR OWN EOF FLAG.
015300     05  BAD-BAR-SWITCH      PIC X           VALUE 'N'.
015400         88  BAD-BAR                         VALUE 'Y'.
015500*        BAD-BAR AND HAVE-SIGNAL ARE THE ONLY TWO SWITCHES
015600*        THAT SURVIVE ACROSS PARAGRAPH BOUNDARIES WITHIN A
015700*        SINGLE BAR'S PROCESSING - EVERY OTHER ONE BELOW IS
015800*        LOCAL TO ONE STAGE OF THE PIPELINE.
015900     05  HAVE-SIGNAL-SWITCH  PIC X           VALUE 'N'.
016000         88  HAVE-SIGNAL                     VALUE 'Y'.
016100*        ORDER, FILL AND CLOSE SWITCHES BELOW ARE RESET AT
016200*        THE TOP OF EVERY BAR - NONE OF THEM SURVIVES PAST THE
016300*        SINGLE BAR THAT SET THEM.
016400     05  HAVE-ORDER-SWITCH   PIC X           VALUE 'N'.
016500         88  HAVE-ORDER                      VALUE 'Y'.
016600     05  HAVE-FILL-SWITCH    PIC X           VALUE 'N'.
016700         88  HAVE-FILL                       VALUE 'Y'.
016800     05  POSITION-CLOSED-SW  PIC X           VALUE 'N'.
016900         88  POSITION-CLOSED                 VALUE 'Y'.
017000*        BAR-IN-RANGE IS SET BY 2100 EVERY BAR AND READ BY
017100*        THE MAINLINE TO DECIDE WHETHER TO EVEN VALIDATE
017200*        THE BAR, LET ALONE ANALYZE IT.
017300     05  BAR-RANGE-SWITCH    PIC X           VALUE 'N'.
017400         88  BAR-IN-RANGE                     VALUE 'Y'.
017500*        FIVE RUN-WIDE COUNTERS PRINTED NOWHERE ON THE REPORT
017600*        TODAY BUT KEPT FOR ANY DESK ANALYST WHO WANTS TO
017700*        KNOW HOW MANY BARS A RUN THREW AWAY AND WHY.
017800     05  WS-BAD-BAR-CTR      PIC 9(7)  COMP  VALUE ZERO.
017900     05  WS-INCOMPLETE-CTR   PIC 9(7)  COMP  VALUE ZERO.
018000     05  WS-NO-TRADE-CTR     PIC 9(7)  COMP  VALUE ZERO.
018100*        INSUFF-CAP-CTR WAS SPLIT OUT FROM NO-TRADE-CTR PER
018200*        RD-0158 SO A DROPPED-FOR-CAPITAL ORDER COUNTS ON ITS
018300*        OWN LINE INSTEAD OF BLENDING INTO THE GENERAL BUCKET.
018400     05  WS-BARS-SEEN-CTR    PIC 9(7)  COMP  VALUE ZERO.
018500     05  WS-INSUFF-CAP-CTR   PIC 9(7)  COMP  VALUE ZERO.
018600     05  FILLER              PIC X(4).
018700
018800*---------------------------------------------------------------
018900* RUN PARAMETERS - DESK DEFAULTS FOR THIS STRATEGY
019000*---------------------------------------------------------------
019100*    DESK DEFAULTS FOR THIS STRATEGY RUN - INSTRUMENT, DATE
019200*    WINDOW, SMA WINDOW LENGTH, STARTING CASH AND EVERY RISK-
019300*    MANAGER LIMIT THE RUN OBEYS. CHANGED BY RECOMPILE, NOT
019400*    BY A PARAMETER CARD - THIS DESK'S JOBS HAVE ALWAYS BEEN
019500*    ONE-RECOMPILE-PER-STRATEGY-VARIANT.
019600 01  RUN-PARAMETERS.
019700     05  RP-INSTRUMENT       PIC X(20)
019800             VALUE 'NATGAS_DATA_CLEANED '.
019900     05  RP-START-DATE       PIC X(10)       VALUE '2023-04-20'.
020000*        TEXT DATES, NOT NUMERIC - COMPARED DIRECTLY AGAINST
020100*        THE BAR TIMESTAMP'S OWN TEN-CHARACTER DATE SLICE AT
020200*        2100-CHECK-BAR-RANGE.
020300     05  RP-END-DATE         PIC X(10)       VALUE '2023-04-23'.
020400     05  RP-SMA-WINDOW       PIC 9(3)  COMP  VALUE 50.
020500*        STRATEGY-SIZE IS THE FLAT SHARE COUNT SIGNAL-
020600*        GENERATOR PUTS ON EVERY SIGNAL IT FIRES - SIZED
020700*        DOWN LATER BY RISK-MANAGER AND AGAIN BY ORDER-
020800*        HANDLER, NEVER TRADED AT FACE VALUE.
020900     05  RP-STRATEGY-SIZE    PIC 9(7)        VALUE 1000.
021000     05  RP-STARTING-CASH    PIC 9(9)V9(2)   VALUE 10000000.00.
021100*        BASE-CAPITAL BELOW FEEDS THE DRAWDOWN GATE ONLY -
021200*        STARTING-CASH ABOVE FEEDS THE PORTFOLIO BOOK AND THE
021300*        RETURN-ON-CAPITAL METRIC AT RUN CLOSE.
021400     05  RP-RM-BASE-CAPITAL  PIC 9(9)V9(2)   VALUE 10000000.00.
021500     05  RP-RM-MAX-DRAWDOWN  PIC 9V9(4)      VALUE 0.2000.
021600     05  RP-RM-STOP-PCT      PIC 9V9(4)      VALUE 0.0100.
021700     05  RP-RM-TAKE-PCT      PIC 9V9(4)      VALUE 0.0500.
021800     05  RP-RM-SIZE-FRACTION PIC 9V9(4)      VALUE 0.0500.
021900*        CURRENT-DRAWDOWN IS READ BY 5100'S GATE BELOW BUT
022000*        NEVER FED FROM THE PORTFOLIO BOOK YET - SEE THE GATE'S
022100*        OWN COMMENT AT 5100 FOR THE TICKET NUMBER.
022200*        ORDER-HANDLER'S CAPITAL FIGURES ARE DELIBERATELY
022300*        SEPARATE FROM RISK-MANAGER'S ABOVE - RD-0058 - EACH
022400*        DESK SIZES OFF ITS OWN BOOK.
022500     05  RP-OH-CAPITAL       PIC 9(9)V9(2)   VALUE 100000.00.
022600*        CAPITAL-FRAC IS THE SHARE OF OH-CAPITAL A SINGLE
022700*        ORDER MAY CONSUME - SEE 6100-RESIZE-ORDER FOR WHERE
022800*        THE TWO FIGURES MEET.
022900     05  RP-OH-CAPITAL-FRAC  PIC 9V9(4)      VALUE 0.1000.
023000     05  RP-OH-MAX-SIZE      PIC 9(7)        VALUE 1000.
023100     05  RP-CURRENT-DRAWDOWN PIC 9V9(4)      VALUE ZERO.
023200     05  FILLER              PIC X(4).
023300
023400*---------------------------------------------------------------
023500* MARKET ANALYZER - ROLLING 50 BAR CLOSE BUFFER, CIRCULAR
023600*---------------------------------------------------------------
023700*    BUFFER CTR/NEXT TRACK HOW MANY SLOTS ARE FILLED AND WHICH
023800*    ONE GETS OVERWRITTEN NEXT - A RING BUFFER RATHER THAN A
023900*    SHIFT-DOWN ARRAY, CHEAPER ON A 50-SLOT TABLE RECOMPUTED
024000*    EVERY BAR.
024100 01  WS-SMA-WORK.
024200     05  WS-SMA-BUFFER-CTR   PIC 9(3)  COMP  VALUE ZERO.
024300     05  WS-SMA-BUFFER-NEXT  PIC 9(3)  COMP  VALUE 1.
024400     05  WS-SMA-RUNNING-SUM  PIC S9(9)V9(4)  VALUE ZERO.
024500*        SMA-VALUE IS RECOMPUTED FRESH EVERY BAR FROM THE
024600*        RUNNING SUM ABOVE - NEVER CARRIED FORWARD UNADJUSTED.
024700     05  WS-SMA-VALUE        PIC S9(7)V9(4)  VALUE ZERO.
024800     05  SMA-PRESENT-SWITCH  PIC X           VALUE 'N'.
024900         88  SMA-PRESENT                     VALUE 'Y'.
025000*        FIFTY SLOTS, ONE PER BAR IN THE WINDOW - RP-SMA-
025100*        WINDOW CONTROLS HOW MANY ARE ACTUALLY IN USE, THE
025200*        TABLE ITSELF IS SIZED TO THE LARGEST WINDOW THIS
025300*        STRATEGY HAS EVER RUN WITH.
025400     05  WS-SMA-SLOT OCCURS 50 TIMES
025500                             PIC S9(7)V9(4)  VALUE ZERO.
025600     05  FILLER              PIC X(1).
025700
025800 01  WS-LATEST-PRICE-AREA.
025900*        SAVED OFF EVERY BAR BY 3300-POST-LATEST-PRICE -
026000*        RISK-MANAGER'S OWN PRICE-SANITY GATE (5300) READS
026100*        THIS IN PREFERENCE TO THE SIGNAL'S OWN PRICE FIELD.
026200     05  LATEST-PRICE-SWITCH PIC X           VALUE 'N'.
026300*        SWITCH GUARDS AGAINST A GATE READING THIS AREA
026400*        BEFORE THE VERY FIRST BAR HAS EVER POSTED TO IT.
026500         88  LATEST-PRICE-PRESENT             VALUE 'Y'.
026600     05  WS-LATEST-INSTR     PIC X(20)       VALUE SPACES.
026700     05  WS-LATEST-PRICE     PIC S9(7)V9(4)  VALUE ZERO.
026800     05  FILLER              PIC X(4).
026900
027000*---------------------------------------------------------------
027100* SIGNAL GENERATOR - ONE INSTRUMENT POSITION STATE
027200*---------------------------------------------------------------
027300*    ONE POSITION STATE PER INSTRUMENT - THIS RUN TRADES A
027400*    SINGLE INSTRUMENT SO ONE SCALAR SWITCH DOES THE JOB A
027500*    TABLE WOULD DO ON A MULTI-INSTRUMENT BOOK.
027600 01  WS-STRATEGY-STATE.
027700     05  SG-POSITION-STATE   PIC X(5)        VALUE 'NONE '.
027800         88  SG-STATE-NONE                    VALUE 'NONE '.
027900         88  SG-STATE-LONG                    VALUE 'LONG '.
028000         88  SG-STATE-SHORT                   VALUE 'SHORT'.
028100*        4000-GENERATE-SIGNAL TESTS THIS STATE AHEAD OF ANY
028200*        CROSSOVER RULE - NO SIGNAL FIRES THAT WOULD DOUBLE UP
028300*        AN ALREADY-OPEN SIDE.
028400     05  FILLER              PIC X(3).
028500
028600*    SIGNAL-GENERATOR'S OUTPUT TO RISK-MANAGER - ACTION, SIZE,
028700*    PRICE AND TIME OF THE BAR THAT FIRED IT. RISK-MANAGER
028800*    READS THIS AREA, NEVER WRITES IT.
028900 01  WS-SIGNAL-REC.
029000     05  SIG-ACTION          PIC X(5).
029100     05  SIG-INSTR           PIC X(20).
029200     05  SIG-SIZE            PIC 9(7).
029300     05  SIG-PRICE           PIC S9(7)V9(4).
029400*        SIG-TIME IS THE BAR TIMESTAMP THAT FIRED THE SIGNAL,
029500*        CARRIED THROUGH UNCHANGED TO THE ORDER AND TRADE
029600*        RECORDS BELOW SO ALL THREE AGREE ON WHEN IT HAPPENED.
029700     05  SIG-TIME            PIC X(19).
029800     05  FILLER              PIC X(4).
029900
030000*---------------------------------------------------------------
030100* RISK MANAGER - ORDER OUTPUT
030200*---------------------------------------------------------------
030300*    RISK-MANAGER'S OUTPUT TO ORDER-HANDLER - SIZED QUANTITY
030400*    PLUS THE STOP-LOSS/TAKE-PROFIT PRICE PAIR COMPUTED OFF
030500*    THE EFFECTIVE FILL PRICE.
030600 01  WS-ORDER-REC.
030700     05  ORD-ACTION          PIC X(5).
030800     05  ORD-INSTR           PIC X(20).
030900     05  ORD-SIZE            PIC 9(7).
031000*        STOP-LOSS AND TAKE-PROFIT ARE SET BY 5700-BUILD-
031100*        ORDER OFF THE EFFECTIVE FILL PRICE - NEITHER ONE IS
031200*        EVER ACTUALLY TESTED AGAINST A LATER BAR BY THIS
031300*        JOB; THEY ARE CARRIED ON THE ORDER FOR A DOWNSTREAM
031400*        STOP-MONITOR THAT HAS NOT BEEN BUILT YET.
031500     05  ORD-ENTRY-PRICE     PIC S9(7)V9(4).
031600     05  ORD-STOP-LOSS       PIC S9(7)V9(4).
031700     05  ORD-TAKE-PROFIT     PIC S9(7)V9(4).
031800     05  FILLER              PIC X(5).
031900
032000*    SCRATCH FIELDS FOR THE REJECT-GATE CHAIN - EFFECTIVE
032100*    PRICE (AFTER SLIPPAGE), SIZED QUANTITY BEFORE THE CAP,
032200*    THE STOP-DISTANCE CHECK, AND THE SINGLE REJECT SWITCH
032300*    ANY GATE CAN THROW.
032400 01  WS-RM-WORK.
032500     05  RM-EFFECTIVE-PRICE  PIC S9(7)V9(4)  VALUE ZERO.
032600     05  RM-SIZED-QTY        PIC S9(7)       VALUE ZERO.
032700     05  RM-PRICE-DIFF       PIC S9(9)V9(4)  VALUE ZERO.
032800     05  RM-PRICE-LIMIT      PIC S9(9)V9(4)  VALUE ZERO.
032900*        ONE REJECT SWITCH SERVES ALL SIX GATES AT 5000 -
033000*        WHICHEVER GATE TRIPS IT FIRST WINS, THE REST NEVER
033100*        RUN.
033200     05  RM-REJECT-SWITCH    PIC X           VALUE 'N'.
033300         88  RM-REJECTED                      VALUE 'Y'.
033400     05  FILLER              PIC X(4).
033500
033600*---------------------------------------------------------------
033700* ORDER HANDLER - ITS OWN POSITION BOOK (ONE INSTRUMENT HELD)
033800*---------------------------------------------------------------
033900*    ORDER-HANDLER'S OWN BOOK - SEPARATE FROM PORTFOLIO-
034000*    MANAGER'S BOOK BELOW BY DESIGN, SINCE THE TWO MODULES
034100*    SIZE AND REALIZE P&L DIFFERENTLY ON A FLIP.
034200 01  WS-OH-POSITION.
034300     05  OH-POS-INSTR        PIC X(20)       VALUE SPACES.
034400     05  OH-POS-SIZE         PIC S9(7)       VALUE ZERO.
034500     05  OH-POS-ENTRY-PRICE  PIC S9(7)V9(4)  VALUE ZERO.
034600     05  OH-POS-ENTRY-TIME   PIC X(19)       VALUE SPACES.
034700*        REALIZED-PNL HERE IS THE HANDLER'S OWN RUNNING
034800*        FIGURE, NEVER PRINTED - THE REPORT'S NET PROFIT
034900*        FIGURES COME OFF THE PORTFOLIO-MANAGER'S TRADE LOG
035000*        BELOW, NOT OFF THIS BOOK.
035100     05  OH-REALIZED-PNL     PIC S9(11)V9(4) VALUE ZERO.
035200     05  FILLER              PIC X(5).
035300
035400*    RESIZED-QTY IS THE ORDER SIZE AFTER THE CAPITAL-FRACTION
035500*    CAP; CAP-LIMIT-QTY IS THE CAP ITSELF; DROP-SWITCH FIRES
035600*    WHEN THE RESIZE COLLAPSES AN ORDER TO ZERO SHARES.
035700 01  WS-OH-WORK.
035800     05  OH-RESIZED-QTY      PIC S9(7)       VALUE ZERO.
035900     05  OH-CAP-LIMIT-QTY    PIC S9(9)       VALUE ZERO.
036000*        DROP-SWITCH IS READ BY 6100-RESIZE-ORDER'S CALLER TO
036100*        DECIDE WHETHER THE ORDER EVEN REACHES 6200 TO FILL.
036200     05  OH-DROP-SWITCH      PIC X           VALUE 'N'.
036300         88  OH-DROPPED                       VALUE 'Y'.
036400     05  FILLER              PIC X(4).
036500
036600*    ONE CLOSED-TRADE HISTORY LINE, WRITTEN TO TRADELOG BY
036700*    PORTFOLIO-MANAGER EVERY TIME A POSITION IS FLATTENED OR
036800*    FLIPPED - FEEDS THE PERFORMANCE METRICS BAND DIRECTLY.
036900 01  WS-TRADE-REC.
037000     05  TRD-INSTR           PIC X(20).
037100     05  TRD-ACTION          PIC X(5).
037200     05  TRD-SIZE            PIC 9(7).
037300*        ACTION HERE IS THE FILLED SIDE (BUY/SELL/SHORT/COVER),
037400*        CARRIED FORWARD FROM THE ORDER RECORD UNCHANGED.
037500*        REASON IS CARRIED BUT NOT YET USED BY ANY REPORT OR
037600*        LOG LINE - RESERVED FOR A FUTURE BREAKOUT BY FILL
037700*        REASON (ORDER FILL VS. STOP VS. TAKE-PROFIT) ONCE
037800*        THE STOP-MONITOR MENTIONED ABOVE IS BUILT.
037900     05  TRD-FILL-PRICE      PIC S9(7)V9(4).
038000     05  TRD-TIME            PIC X(19).
038100     05  TRD-REASON          PIC X(20).
038200     05  TRD-NET-PROFIT      PIC S9(11)V9(4).
038300*        BARS-HELD IS FILLED IN BY 7150-CLOSE-POSITION ONLY -
038400*        A TRADE THAT MERELY OPENS OR ADDS TO A POSITION LEAVES
038500*        THIS AT ZERO UNTIL THE POSITION IS EVENTUALLY CLOSED.
038600     05  TRD-BARS-HELD       PIC 9(5).
038700     05  FILLER              PIC X(4).
038800
038900*---------------------------------------------------------------
039000* PORTFOLIO MANAGER - ITS OWN POSITION BOOK, CASH, EQUITY CURVE
039100*---------------------------------------------------------------
039200*    PORTFOLIO-MANAGER'S OWN BOOK - ENTRY PRICE AND TIME ARE
039300*    CARRIED HERE SO MARK-TO-MARKET UNREALIZED P&L CAN BE
039400*    RECOMPUTED EVERY BAR WITHOUT RE-READING THE TRADE LOG.
039500 01  WS-PM-POSITION.
039600     05  PM-POS-INSTR        PIC X(20)       VALUE SPACES.
039700     05  PM-POS-SIZE         PIC S9(7)       VALUE ZERO.
039800     05  PM-POS-ENTRY-PRICE  PIC S9(7)V9(4)  VALUE ZERO.
039900*        ENTRY-TIME BELOW FEEDS THE JULIAN-DAY BARS-HELD
040000*        CALCULATION AT 7150-CLOSE-POSITION, NOT THE REPORT.
040100     05  PM-POS-ENTRY-TIME   PIC X(19)       VALUE SPACES.
040200*        FIVE-BYTE PAD BRINGS THIS GROUP TO THE SAME EVEN
040300*        BOUNDARY THE OTHER WORK AREAS IN THIS BAND ARE PADDED TO.
040400     05  FILLER              PIC X(5).
040500
040600*    CASH, REALIZED/UNREALIZED P&L AND THE RUNNING EQUITY
040700*    CURVE - OLD-SIZE/NEW-SIZE/SIZE-CHANGE ARE SCRATCH FOR
040800*    TELLING A FLIP FROM A PARTIAL ADD. EQUITY-PEAK FEEDS THE
040900*    DRAWDOWN CALCULATION IN THE METRICS BAND.
041000 01  WS-PM-WORK.
041100     05  PM-CASH             PIC S9(11)V9(4) VALUE ZERO.
041200     05  PM-REALIZED-PNL     PIC S9(11)V9(4) VALUE ZERO.
041300     05  PM-UNREAL-PNL       PIC S9(11)V9(4) VALUE ZERO.
041400     05  PM-EQUITY-POINT     PIC S9(11)V9(4) VALUE ZERO.
041500*        OLD/NEW/CHANGE TRIO IS WORK SPACE FOR A RE-AVERAGE
041600*        COMPUTE THAT NEEDS BOTH SIDES OF A SIZE CHANGE AT
041700*        ONCE - NOT CARRIED ACROSS PARAGRAPH BOUNDARIES.
041800     05  PM-OLD-SIZE         PIC S9(7)       VALUE ZERO.
041900     05  PM-NEW-SIZE         PIC S9(7)       VALUE ZERO.
042000     05  PM-SIZE-CHANGE      PIC S9(7)       VALUE ZERO.
042100*        OLD/NEW/SIZE-CHANGE ARE SET ONCE PER FILL AT 7000
042200*        AND READ BY BOTH 7100 AND 7150 BELOW IT - NEITHER ONE
042300*        RECOMPUTES THEM ITSELF.
042400*        FIRST-TRADE-SW STAYS 'Y' UNTIL 7400-APPEND-TRADE-
042500*        HISTORY SEES ITS FIRST TRADE, THEN FLIPS PERMANENTLY
042600*        - EARLIEST/LATEST-TIME ONLY EVER WIDEN, NEVER SHRINK
042700*        BACK, ACROSS THE WHOLE RUN.
042800     05  PM-EQUITY-PEAK      PIC S9(11)V9(4) VALUE ZERO.
042900     05  PM-FIRST-TRADE-SW   PIC X           VALUE 'Y'.
043000         88  PM-FIRST-TRADE                   VALUE 'Y'.
043100     05  PM-EARLIEST-TIME    PIC X(19)       VALUE SPACES.
043200     05  PM-LATEST-TIME      PIC X(19)       VALUE SPACES.
043300     05  FILLER              PIC X(4).
043400
043500*---------------------------------------------------------------
043600* PERFORMANCE METRICS - ONE ROW PER CATEGORY: ALL / LONG / SHORT
043700*---------------------------------------------------------------
043800*    SUBSCRIPT 1 IS THE ALL-TRADES ROW, 2 IS LONG-ONLY, 3 IS
043900*    SHORT-ONLY - EVERY TRADE POSTS TO ROW 1 AND TO EITHER
044000*    ROW 2 OR ROW 3, NEVER BOTH, THE SAME THREE-WAY SPLIT
044100*    EVERY METRIC IN THE REPORT IS BUILT AROUND.
044200 01  WS-METRICS-TABLE.
044300     05  WS-METRICS-ROW OCCURS 3 TIMES.
044400         10  MT-TRADE-COUNT      PIC 9(7)  COMP     VALUE ZERO.
044500         10  MT-WIN-COUNT        PIC 9(7)  COMP     VALUE ZERO.
044600         10  MT-LOSE-COUNT       PIC 9(7)  COMP     VALUE ZERO.
044700         10  MT-GROSS-PROFIT     PIC S9(11)V9(4)    VALUE ZERO.
044800*        NET-PROFIT IS CARRIED REDUNDANTLY (GROSS-PROFIT PLUS
044900*        GROSS-LOSS RECOMPUTES IT) SO 8201 CAN MOVE IT
045000*        STRAIGHT TO THE REPORT LINE WITHOUT A COMPUTE.
045100         10  MT-GROSS-LOSS       PIC S9(11)V9(4)    VALUE ZERO.
045200         10  MT-NET-PROFIT       PIC S9(11)V9(4)    VALUE ZERO.
045300         10  MT-LARGEST-WIN      PIC S9(11)V9(4)    VALUE ZERO.
045400         10  MT-LARGEST-LOSS     PIC S9(11)V9(4)    VALUE ZERO.
045500*        THREE ROWS, EIGHT FIELDS EACH - ALL/LONG/SHORT ACROSS
045600*        TRADE COUNT, WIN/LOSE COUNT, GROSS PROFIT/LOSS, NET
045700*        PROFIT AND LARGEST WIN/LOSS, SUBSCRIPTED BY WS-SUBSCRIPT.
045800     05  FILLER                  PIC X(4).
045900
046000*    METRICS THE SPEC DEFINES FOR THE ALL-TRADES CATEGORY
046100*    ONLY - STREAKS, DRAWDOWN, RETURN AND RATIO FIGURES ARE
046200*    NOT BROKEN OUT BY LONG/SHORT, SO THESE STAY SCALAR
046300*    RATHER THAN RIDING IN THE OCCURS 3 TABLE ABOVE.
046400 01  WS-ALL-ONLY-METRICS.
046500     05  AM-WIN-STREAK-CUR   PIC 9(7)  COMP  VALUE ZERO.
046600     05  AM-LOSE-STREAK-CUR  PIC 9(7)  COMP  VALUE ZERO.
046700     05  AM-WIN-STREAK-MAX   PIC 9(7)  COMP  VALUE ZERO.
046800     05  AM-LOSE-STREAK-MAX  PIC 9(7)  COMP  VALUE ZERO.
046900*        BARS-SUM AND BARS-CNT TOGETHER LET 8150 COMPUTE AN
047000*        AVERAGE HOLD TIME WITHOUT CARRYING A RUNNING AVERAGE
047100*        THAT WOULD NEED RESCALING EVERY TRADE.
047200     05  AM-WIN-BARS-SUM     PIC 9(9)  COMP  VALUE ZERO.
047300     05  AM-LOSE-BARS-SUM    PIC 9(9)  COMP  VALUE ZERO.
047400     05  AM-WIN-BARS-CNT     PIC 9(7)  COMP  VALUE ZERO.
047500*        DRAWDOWN AND RUN-UP ARE BOTH WATERMARKS, NOT SUMS -
047600*        7300-POST-EQUITY-POINT ONLY EVER MOVES THEM FURTHER
047700*        FROM ZERO, NEVER BACK TOWARD IT.
047800     05  AM-LOSE-BARS-CNT    PIC 9(7)  COMP  VALUE ZERO.
047900     05  AM-MAX-DRAWDOWN     PIC S9(11)V9(4) VALUE ZERO.
048000     05  AM-EQUITY-RUNUP     PIC S9(11)V9(4) VALUE ZERO.
048100     05  AM-TOTAL-DAYS       PIC 9(5)        VALUE 1.
048200     05  AM-RETURN-PCT       PIC S9(7)V99    VALUE ZERO.
048300     05  AM-ANNUAL-PCT       PIC S9(7)V99    VALUE ZERO.
048400     05  AM-RETRACE-RATIO    PIC S9(7)V99    VALUE ZERO.
048500*        WIN-PCT/LOSE-PCT/AVG-TRADE ARE THE ALL-ROW MIRROR OF
048600*        THE SAME FIGURES 8251/8252/8261 COMPUTE PER-CATEGORY
048700*        AT PRINT TIME - KEPT HERE SO 8150 CAN SETTLE THEM
048800*        ONCE AT RUN-CLOSE RATHER THAN ON EVERY PRINT PASS.
048900     05  AM-RINA-INDEX       PIC S9(7)V99    VALUE ZERO.
049000     05  AM-WIN-PCT          PIC S9(5)V99    VALUE ZERO.
049100     05  AM-LOSE-PCT         PIC S9(5)V99    VALUE ZERO.
049200     05  AM-AVG-TRADE        PIC S9(9)V99    VALUE ZERO.
049300     05  AM-AVG-WIN-BARS     PIC 9(5)        VALUE ZERO.
049400     05  AM-AVG-LOSE-BARS    PIC 9(5)        VALUE ZERO.
049500*        TWELVE SCALAR FIELDS, ALL SETTLED ONCE AT RUN-CLOSE BY
049600*        8150-FINISH-ALL-ONLY-METRICS, NONE OF THEM TOUCHED AGAIN
049700*        UNTIL 8270 PRINTS THEM.
049800     05  FILLER              PIC X(4).
049900
050000*---------------------------------------------------------------
050100* CATEGORY SUFFIX TABLE - HARD-CODED, REDEFINED AS AN ARRAY THE
050200* WAY THE PARK TICKET TABLE WAS BUILT, NOW HOLDING REPORT LABEL
050300* SUFFIXES INSTEAD OF PRICES.
050400*---------------------------------------------------------------
050500*    THE WIDTH AND PUNCTUATION OF EACH SUFFIX IS PART OF THE
050600*    REPORT LAYOUT - THE METRIC-LABEL FIELD IS BUILT BY
050700*    CONCATENATING A METRIC NAME WITH ONE OF THESE, SO THE
050800*    BLANK PADDING HERE MUST LINE UP COLUMN-FOR-COLUMN.
050900 01  WS-CATEGORY-SUFFIXES.
051000     05  FILLER    PIC X(16)    VALUE ' (All)          '.
051100     05  FILLER    PIC X(16)    VALUE ' (Long)         '.
051200     05  FILLER    PIC X(16)    VALUE ' (Short)        '.
051300 01  WS-CATEGORY-SUFFIX-TBL REDEFINES WS-CATEGORY-SUFFIXES.
051400     05  MT-SUFFIX   OCCURS 3 TIMES   PIC X(16).
051500*        REDEFINES RATHER THAN A VALUE CLAUSE ON OCCURS, SINCE
051600*        AN OCCURS ITEM CANNOT CARRY THREE DIFFERENT VALUE
051700*        LITERALS OF ITS OWN.
051800
051900*---------------------------------------------------------------
052000*    JW-A/JW-Y/JW-M ARE THE ALGORITHM'S OWN SCRATCH VARIABLES,
052100*    NAMED TO MATCH THE PUBLISHED FLIEGEL/VAN FLANDERN FORMULA
052200*    SO A MAINTAINER CAN CHECK THE CODE AGAINST THE PAPER.
052300* JULIAN DAY WORK AREAS - NO INTRINSIC FUNCTIONS USED ON THIS
052400* DESK'S COMPILER, SO WHOLE-DAY DIFFERENCES ARE CARRIED BY THE
052500* FLIEGEL-VAN FLANDERN FORMULA, COMPUTE STATEMENTS ONLY.
052600*---------------------------------------------------------------
052700*    TIMESTAMP TEXT REDEFINED INTO YEAR/MONTH/DAY SO THE
052800*    JULIAN-DAY ROUTINE BELOW HAS NUMERIC FIELDS TO COMPUTE
052900*    AGAINST, WITHOUT SPLITTING THE TEXT BY HAND EVERY CALL.
053000*        DASH-SEPARATED YEAR-MONTH-DAY MATCHES THE FIRST TEN
053100*        BYTES OF THE NINETEEN-BYTE TIMESTAMP TEXT COMING
053200*        OFF THE SIGNAL AND ORDER RECORDS.
053300 01  WS-ENTRY-TIME-PARSE.
053400     05  ETP-YEAR            PIC 9(4).
053500     05  FILLER              PIC X           VALUE '-'.
053600     05  ETP-MONTH           PIC 99.
053700     05  FILLER              PIC X           VALUE '-'.
053800     05  ETP-DAY             PIC 99.
053900     05  FILLER              PIC X(8).
054000*        DASHES AT BYTES 5 AND 8 MATCH THE TEXT FORMAT THE
054100*        SIGNAL AND ORDER RECORDS CARRY THEIR TIMESTAMPS IN.
054200 01  WS-ENTRY-TIME-TEXT REDEFINES WS-ENTRY-TIME-PARSE
054300                             PIC X(19).
054400*        TEXT VIEW LETS 7150 MOVE THE WHOLE NINETEEN-BYTE
054500*        TIMESTAMP IN WITH ONE MOVE, RATHER THAN THREE SEPARATE
054600*        MOVES INTO ETP-YEAR/MONTH/DAY.
054700
054800*    MIRROR OF THE ENTRY-TIME PARSE ABOVE, FOR THE EXIT
054900*    TIMESTAMP OF A CLOSING TRADE.
055000 01  WS-EXIT-TIME-PARSE.
055100     05  XTP-YEAR            PIC 9(4).
055200     05  FILLER              PIC X           VALUE '-'.
055300     05  XTP-MONTH           PIC 99.
055400     05  FILLER              PIC X           VALUE '-'.
055500*        SAME LAYOUT AS THE ENTRY PARSE ABOVE - ONLY THE
055600*        GROUP NAME AND PREFIX CHANGE, SO 9220 CAN WALK THIS
055700*        ONE THE SAME WAY 9210 WALKS ITS OWN.
055800     05  XTP-DAY             PIC 99.
055900     05  FILLER              PIC X(8).
056000 01  WS-EXIT-TIME-TEXT REDEFINES WS-EXIT-TIME-PARSE
056100                             PIC X(19).
056200
056300*        JDN-ENTRY AND JDN-EXIT SURVIVE PAST BOTH PARAGRAPHS -
056400*        9200 SUBTRACTS ONE FROM THE OTHER AFTER BOTH ARE SET.
056500 01  WS-JULIAN-WORK.
056600     05  JW-A                PIC S9(9)  COMP  VALUE ZERO.
056700     05  JW-Y                PIC S9(9)  COMP  VALUE ZERO.
056800     05  JW-M                PIC S9(9)  COMP  VALUE ZERO.
056900     05  JW-JDN-ENTRY        PIC S9(9)  COMP  VALUE ZERO.
057000     05  JW-JDN-EXIT         PIC S9(9)  COMP  VALUE ZERO.
057100*        JW-A/JW-Y/JW-M ARE OVERWRITTEN BY BOTH 9210 AND 9220
057200*        IN TURN - NEITHER PARAGRAPH MAY RELY ON A VALUE THE
057300*        OTHER LEFT BEHIND.
057400     05  JW-DAY-DIFF         PIC S9(9)  COMP  VALUE ZERO.
057500*        PACKED YYYYMMDD COPY OF THE ENTRY/EXIT DATE, KEPT THE
057600*        SAME WAY THE OLDER JOBS PACK A DATE FIELD (COMPARE
057700*        I-ATTEND-DATE ON THE AMUSEMENT-PARK JOB) RATHER THAN
057800*        CARRYING IT ZONED.
057900*        SAME COMP-3 TREATMENT THE OLDER AMUSEMENT-PARK JOB
058000*        GIVES ITS OWN ATTENDANCE DATE - PACKED DECIMAL RATHER
058100*        THAN ZONED, THE WAY A DATE FIELD TRAVELS ON THIS DESK.
058200     05  JW-ENTRY-DATE-PACKED PIC S9(8)   COMP-3 VALUE ZERO.
058300     05  JW-EXIT-DATE-PACKED  PIC S9(8)   COMP-3 VALUE ZERO.
058400     05  FILLER              PIC X(4).
058500
058600*---------------------------------------------------------------
058700* REPORT LINE AND TRADE LOG LINE
058800*---------------------------------------------------------------
058900*    ONE LABEL/VALUE PAIR PER REPORT LINE - EVERY ONE OF
059000*    THE 8201-8270 PARAGRAPHS LOADS THIS SAME AREA BEFORE
059100*    PERFORMING 8299 TO WRITE IT.
059200 01  WS-METRIC-LINE.
059300     05  MET-LABEL           PIC X(45).
059400     05  MET-VALUE           PIC -ZZZ,ZZZ,ZZ9.99.
059500*        VALUE FIELD IS EDITED WITH A LEADING SIGN AND
059600*        COMMA-INSERTED THOUSANDS - WIDE ENOUGH FOR ANY
059700*        DOLLAR FIGURE OR PERCENTAGE THIS REPORT PRINTS.
059800     05  FILLER              PIC X(16)       VALUE SPACES.
059900*        SIXTEEN-BYTE PAD BRINGS THE METRIC LINE OUT TO THE
060000*        FULL EIGHTY COLUMNS RPTOUT'S FD DECLARES.
060100
060200*    PRINTED ONCE PER PAGE, RIGHT BELOW THE DATE/PAGE
060300*    HEADING BUILT IN WS-RPT-HEADING-1 BELOW.
060400 01  WS-BANNER-LINE.
060500     05  FILLER              PIC X(26)
060600             VALUE '=== PERFORMANCE REPORT ==='.
060700     05  FILLER              PIC X(54)       VALUE SPACES.
060800*        BANNER TEXT IS LEFT-JUSTIFIED AND PADDED OUT TO
060900*        EIGHTY COLUMNS WITH SPACES, THE SAME WAY THE HEADING
061000*        LINE BELOW IS BUILT.
061100
061200*    EDITED COPY OF WS-TRADE-REC FOR THE TEXT TRADE LOG -
061300*    ZERO-SUPPRESSED AND SIGN-LEADING THE SAME WAY THE
061400*    PRINTED REPORT'S MET-VALUE FIELD IS EDITED, SO BOTH
061500*    OUTPUTS READ THE SAME WAY.
061600*        EDITED NUMERIC PICTURES GIVE A SIGN AND DECIMAL
061700*        POINT ON PRINT WITHOUT A SEPARATE MOVE TO AN
061800*        INTERMEDIATE EDITED FIELD.
061900 01  WS-TRADE-LOG-LINE.
062000     05  TLG-INSTR           PIC X(20).
062100     05  FILLER              PIC X(1)        VALUE SPACE.
062200     05  TLG-ACTION          PIC X(5).
062300     05  FILLER              PIC X(1)        VALUE SPACE.
062400*        SUPPRESSED-ZERO NUMERIC EDIT KEEPS LEADING ZEROS
062500*        OFF A SMALL ORDER SIZE WITHOUT SPILLING DIGITS INTO
062600*        THE COLUMN TO ITS LEFT.
062700     05  TLG-SIZE            PIC Z(6)9.
062800     05  FILLER              PIC X(1)        VALUE SPACE.
062900     05  TLG-FILL-PRICE      PIC -ZZZZZZ9.9999.
063000     05  FILLER              PIC X(1)        VALUE SPACE.
063100*        NET PROFIT IS THE LAST COLUMN ON THE ROW - NOTHING
063200*        FOLLOWS IT BUT THE TRAILING FILLER PAD.
063300     05  TLG-NET-PROFIT      PIC -ZZZZZZ9.9999.
063400     05  FILLER              PIC X(1)        VALUE SPACE.
063500*        ONE SPACE FILLER BETWEEN EVERY COLUMN KEEPS THE
063600*        TRADE LOG READABLE AS PLAIN TEXT WITHOUT LOADING IT
063700*        INTO A SPREADSHEET FIRST.
063800     05  TLG-BARS-HELD       PIC ZZZZ9.
063900     05  FILLER              PIC X(3)        VALUE SPACES.
064000
064100 01  WS-MISC-EDIT-FIELDS.
064200     05  WS-ABS-WORK         PIC S9(11)V9(4) VALUE ZERO.
064300*        SENTINEL STANDS IN FOR INFINITY ON A PROFIT-FACTOR
064400*        LINE WHOSE CATEGORY HAS NO LOSING TRADES - SEE
064500*        8231-ONE-PROFIT-FACTOR.
064600     05  WS-INFINITE-SENTINEL
064700                             PIC S9(11)V9(4) VALUE 999999999.99.
064800     05  FILLER              PIC X(4).
064900
065000*---------------------------------------------------------------
065100* STANDALONE COUNTER ITEMS - CARRIED AS 77-LEVELS THE WAY THE
065200* DESK HAS ALWAYS BROKEN A LONE SUBSCRIPT OR PAGE COUNTER OUT
065300* OF THE GROUP ITEMS RATHER THAN BURYING IT UNDER A 05.
065400*---------------------------------------------------------------
065500 77  WS-SUBSCRIPT            PIC 9(3)  COMP  VALUE ZERO.
065600*---------------------------------------------------------------
065700* PAGE HEADING - 60-LINE FORM WITH FOOTING AT 55, HEADED THE
065800* WAY EVERY REPORT ON THIS DESK IS HEADED.  RUN DATE PULLED BY
065900* A PLAIN ACCEPT FROM DATE, FULL 4-DIGIT YEAR, NO INTRINSIC
066000* FUNCTION, SO THE Y2K REVIEW BELOW STAYS TRUE OF THIS FIELD
066100* TOO.
066200*---------------------------------------------------------------
066300 01  WS-RUN-DATE-AREA.
066400*        FOUR-BYTE PAD BRINGS THE RUN-DATE GROUP TO THE SAME
066500*        TWELVE-BYTE WIDTH ITS OWN REDEFINES BELOW IS PADDED TO.
066600     05  WS-RUN-DATE         PIC 9(8)        VALUE ZERO.
066700     05  FILLER              PIC X(4).
066800 01  WS-RUN-DATE-PARSE REDEFINES WS-RUN-DATE-AREA.
066900     05  WS-RUN-YYYY         PIC 9(4).
067000     05  WS-RUN-MM           PIC 99.
067100     05  WS-RUN-DD           PIC 99.
067200     05  FILLER              PIC X(4).
067300*        RUN-YYYY/MM/DD IS READ-ONLY FOR THE HEADING DATE -
067400*        NOTHING IN THE RUN EVER STORES BACK THROUGH THIS
067500*        REDEFINES.
067600
067700*        PAGE COUNTER LIVES OUTSIDE ANY GROUP SO 9900 CAN
067800*        BUMP IT WITHOUT QUALIFYING IT AGAINST A WORK-AREA NAME.
067900 77  WS-RPT-PAGE-CTR         PIC 9(3)  COMP  VALUE ZERO.
068000
068100 01  WS-RPT-HEADING-1.
068200*        HEADING LINE 1 IS BUILT FIELD BY FIELD BY 9900 EVERY
068300*        TIME IT FIRES - NOTHING HERE CARRIES A VALUE CLAUSE
068400*        BEYOND THE LITERAL PUNCTUATION.
068500     05  FILLER              PIC X(6)        VALUE 'DATE: '.
068600     05  HDG-MONTH           PIC 99.
068700     05  FILLER              PIC X           VALUE '/'.
068800     05  HDG-DAY             PIC 99.
068900     05  FILLER              PIC X           VALUE '/'.
069000*        SLASHES ARE LITERAL FILLER BETWEEN MONTH/DAY/YEAR -
069100*        THE SAME HAND-BUILT DATE EDIT THE OLDER JOBS ON
069200*        THIS DESK USE RATHER THAN A PIC CLAUSE WITH SLASH
069300*        EDITING.
069400     05  HDG-YEAR            PIC 9(4).
069500     05  FILLER              PIC X(15)       VALUE SPACES.
069600     05  FILLER              PIC X(23)
069700             VALUE 'LINDQUIST RESEARCH DESK'.
069800     05  FILLER              PIC X(13)       VALUE SPACES.
069900*        DESK NAME IS CENTERED BY HAND WITH SPACE FILLER ON
070000*        EITHER SIDE - THE SAME FIXED-WIDTH CENTERING THE
070100*        OLDER JOBS USE ON THEIR OWN BANNER HEADINGS.
070200     05  FILLER              PIC X(6)        VALUE 'PAGE: '.
070300     05  HDG-PAGE            PIC Z9.
070400     05  FILLER              PIC X(5)        VALUE SPACES.
070500
070600
070700 PROCEDURE DIVISION.
070800
070900*    // -- MAINLINE - PRIME EVERYTHING, WALK THE BAR FILE     //
071000*    // -- ONE BAR AT A TIME UNTIL END OF FILE, THEN CLOSE     //
071100*    // -- THE BOOKS AND PRINT THE REPORT.  NOTHING ELSE       //
071200*    // -- LIVES AT THIS LEVEL.                                //
071300 0000-SMABKRUN.
071400
071500     PERFORM 1000-INITIALIZE-RUN.
071600     PERFORM 2000-PROCESS-BARS
071700         UNTIL MORE-RECS = 'NO'.
071800*    // -- A RUN WITH NO TRADES ON THE "ALL" ROW HAS NOTHING  //
071900*    // -- TO REPORT - PRINT THE BANNER ONLY AND SKIP THE      //
072000*    // -- METRIC LINES RATHER THAN DIVIDE BY ZERO FINISHING   //
072100*    // -- THEM OFF.                                          //
072200     PERFORM 8000-CLOSE-RUN.
072300*        NO TRADES ON THE ALL ROW MEANS NOTHING TO FINISH OR
072400*        PRINT BUT THE BANNER - SKIP 8150 ENTIRELY RATHER
072500*        THAN LET ITS DIVIDES RUN AGAINST A ZERO COUNT.
072600     STOP RUN.
072700
072800
072900*---------------------------------------------------------------
073000* DRIVER - OPEN FILES, PRIME THE READ, SET UP THE BOOKS
073100*---------------------------------------------------------------
073200 1000-INITIALIZE-RUN.
073300
073400*        OPEN THE THREE FILES THIS JOB TOUCHES - ONE BAR
073500*        HISTORY IN, ONE REPORT AND ONE TRADE LOG OUT.
073600     OPEN INPUT BARS-FILE.
073700     OPEN OUTPUT RPTOUT.
073800     OPEN OUTPUT TRADELOG.
073900
074000*        STAMP THE HEADING DATE FOR 9900-PRINT-HEADING AND
074100*        SEED BOTH BOOKS OFF THE DESK'S STARTING CASH FIGURE
074200*        BEFORE THE FIRST BAR IS EVER READ.
074300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
074400*        BOTH BOOKS START FROM THE SAME CASH FIGURE - CASH
074500*        ITSELF AND THE EQUITY-PEAK WATERMARK 7300 COMPARES
074600*        EVERY BAR AGAINST.
074700     MOVE RP-STARTING-CASH   TO PM-CASH.
074800     MOVE RP-STARTING-CASH   TO PM-EQUITY-PEAK.
074900
075000*    SINGLE READ VERB FOR THE WHOLE PROGRAM - EVERY CALLER
075100*    SHARES THIS ONE AT END CLAUSE RATHER THAN REPEATING IT.
075200     PERFORM 9100-READ-BAR-RECORD.
075300*        ONLY PARAGRAPH IN THE PROGRAM THAT TOUCHES BARS-FILE -
075400*        EVERY OTHER PARAGRAPH WORKS OFF WS-BAR-REC ONCE THIS
075500*        READ HAS FILLED IT.
075600
075700
075800*---------------------------------------------------------------
075900* BAR-READER / PIPELINE MAINLINE - ONE BAR PER ITERATION
076000*---------------------------------------------------------------
076100*    // -- RESET THE PER-BAR SWITCHES, THEN WALK THE BAR       //
076200*    // -- THROUGH THE RANGE CHECK, VALIDATION, MARKET         //
076300*    // -- ANALYSIS, SIGNAL, RISK, ORDER AND PORTFOLIO STAGES  //
076400*    // -- IN TURN - EACH STAGE ONLY RUNS IF THE ONE BEFORE IT //
076500*    // -- LEFT ITS OWN SWITCH SET.  PRIME THE NEXT READ LAST. //
076600 2000-PROCESS-BARS.
076700
076800     MOVE 'N' TO BAD-BAR-SWITCH.
076900     MOVE 'N' TO HAVE-SIGNAL-SWITCH.
077000     MOVE 'N' TO HAVE-ORDER-SWITCH.
077100     MOVE 'N' TO HAVE-FILL-SWITCH.
077200
077300*        FIRST TEN BYTES OF THE TIMESTAMP ARE THE CALENDAR
077400*        DATE - COMPARED AS TEXT AGAINST THE DESK'S FIXED
077500*        START/END DATE PARAMETERS, NO DATE ARITHMETIC NEEDED.
077600     PERFORM 2100-CHECK-BAR-RANGE.
077700
077800*        OUT-OF-RANGE BARS ARE SKIPPED ENTIRELY - NOT EVEN
077900*        COUNTED AS SEEN - SINCE THE DESK'S WINDOW MAY BE
078000*        NARROWER THAN THE FULL HISTORY FILE ON DISK.
078100     IF BAR-IN-RANGE
078200         PERFORM 2200-VALIDATE-BAR
078300         IF NOT BAD-BAR
078400             ADD 1 TO WS-BARS-SEEN-CTR
078500             PERFORM 3000-ANALYZE-MARKET
078600             PERFORM 4000-GENERATE-SIGNAL THRU 4000-EXIT
078700*        FOUR GUARDED STAGES, EACH GATED BY THE SWITCH THE
078800*        STAGE BEFORE IT SET - A BAR THAT NEVER FIRES A
078900*        SIGNAL NEVER REACHES RISK, ORDER, OR PORTFOLIO AT
079000*        ALL.
079100*        SIGNAL, ORDER AND FILL GATES RUN IN PIPELINE ORDER -
079200*        A BAR THAT NEVER TRIPS THE FIRST ONE SKIPS THE
079300*        REMAINING TWO AUTOMATICALLY, SINCE EACH SWITCH STAYS
079400*        AT ITS RESET VALUE OF 'NO' UNTIL ITS OWN STAGE SETS IT.
079500             IF HAVE-SIGNAL
079600                 PERFORM 5000-MANAGE-RISK
079700             END-IF
079800*        ORDER STAGE ONLY RUNS IF RISK MANAGEMENT ACTUALLY
079900*        BUILT ONE - A REJECTED SIGNAL LEAVES THIS SWITCH AT
080000*        ITS RESET VALUE.
080100             IF HAVE-ORDER
080200                 PERFORM 6000-HANDLE-ORDER
080300             END-IF
080400             IF HAVE-FILL
080500                 PERFORM 7000-UPDATE-PORTFOLIO
080600             END-IF
080700         END-IF
080800*        ALL FOUR STAGE CALLS ABOVE ARE INDEPENDENTLY GATED -
080900*        A BAR CAN TRIP ANY SUBSET OF THEM, AND EACH ONE'S OWN
081000*        SWITCH CONTROLS WHETHER THE NEXT STAGE EVEN RUNS.
081100     END-IF.
081200
081300*        LOOP BACK FOR THE NEXT BAR REGARDLESS OF HOW FAR
081400*        THIS ONE GOT THROUGH THE FOUR GUARDED STAGES ABOVE -
081500*        A REJECTED OR SIGNAL-LESS BAR STILL NEEDS A FRESH READ.
081600     PERFORM 9100-READ-BAR-RECORD.
081700
081800
081900 2100-CHECK-BAR-RANGE.
082000
082100*        ASSUME IN-RANGE FIRST, THEN KNOCK IT BACK TO 'N' ONLY
082200*        IF THE TIMESTAMP TEXT'S DATE SLICE FALLS OUTSIDE THE
082300*        DESK'S FIXED START/END WINDOW BELOW.
082400     MOVE 'Y' TO BAR-RANGE-SWITCH.
082500
082600     IF BAR-TIME(1:10) < RP-START-DATE
082700         OR BAR-TIME(1:10) > RP-END-DATE
082800             MOVE 'N' TO BAR-RANGE-SWITCH
082900     END-IF.
083000*    // -- WINDOW IS THE DESK'S FIXED BACKTEST RANGE -- //
083100
083200
083300*    // -- A BAR WITH A NON-NUMERIC OR ZERO CLOSE CANNOT BE    //
083400*    // -- ANALYZED - COUNT IT AND SKIP THE REST OF THE        //
083500*    // -- PIPELINE FOR THIS BAR ENTIRELY.                     //
083600 2200-VALIDATE-BAR.
083700
083800     MOVE 'N' TO BAD-BAR-SWITCH.
083900
084000*        NOT-NUMERIC CATCHES A BLANK OR GARBLED CLOSE COLUMN;
084100*        THE ZERO TEST CATCHES A CLEANLY-READ BUT MEANINGLESS
084200*        PRICE - EITHER ONE LEAVES THE BAR UNUSABLE.
084300     IF BAR-CLOSE NOT NUMERIC OR BAR-CLOSE = ZERO
084400         MOVE 'Y' TO BAD-BAR-SWITCH
084500         ADD 1 TO WS-BAD-BAR-CTR
084600     END-IF.
084700
084800
084900*---------------------------------------------------------------
085000* MARKET-ANALYZER - ROLL THE 50-SLOT BUFFER, COMPUTE THE SMA
085100*---------------------------------------------------------------
085200*    // -- THREE STEPS, ONE BAR AT A TIME: DROP THE OLDEST  //
085300*    // -- CLOSE AND PUSH IN THE NEW ONE (3100), AVERAGE    //
085400*    // -- THE WINDOW IF IT HAS FILLED (3200), THEN SAVE    //
085500*    // -- THIS BAR'S CLOSE FOR THE RISK DESK'S OWN PRICE   //
085600*    // -- SANITY CHECK LATER ON (3300).                    //
085700 3000-ANALYZE-MARKET.
085800
085900*    // -- THE BUFFER IS A RING, NOT A SHIFT REGISTER - WE   //
086000*    // -- NEVER MOVE THE OTHER 49 SLOTS, WE JUST POINT AT   //
086100*    // -- THE NEXT ONE TO OVERWRITE, SAME IDEA AS A         //
086200*    // -- CIRCULAR TAPE FILE, ONLY CARRIED IN WORKING-       //
086300*    // -- STORAGE INSTEAD OF ON TAPE.                       //
086400     PERFORM 3100-ROLL-BUFFER.
086500*    // -- NO AVERAGE UNTIL THE WINDOW IS FULL.  THAT IS     //
086600*    // -- THE "INCOMPLETE DATA" GATE SIGNAL-GENERATOR      //
086700*    // -- CHECKS FOR BEFORE IT WILL EVER LOOK AT THE CLOSE  //
086800*    // -- AGAINST THE AVERAGE.                              //
086900     PERFORM 3200-COMPUTE-SMA.
087000*        NO AVERAGE IS PUBLISHED UNTIL THE RING BUFFER HAS
087100*        SEEN A FULL WINDOW OF BARS - SMA-PRESENT-SWITCH IS
087200*        WHAT 4000-GENERATE-SIGNAL CHECKS BEFORE TRUSTING IT.
087300*    // -- RISK-MANAGER PREFERS THIS SAVED CLOSE OVER THE    //
087400*    // -- SIGNAL'S OWN PRICE WHEN BOTH ARE AVAILABLE, SEE   //
087500*    // -- 5300-CHECK-PRICE, SO IT ALWAYS SIZES AND STOPS    //
087600*    // -- OFF THE MOST RECENT BAR ON FILE.                  //
087700     PERFORM 3300-POST-LATEST-PRICE.
087800*        LATEST PRICE IS SAVED OFF EVERY BAR REGARDLESS OF
087900*        SIGNAL OR ORDER ACTIVITY - IT IS READ BACK BY THE
088000*        EQUITY-POINT CALCULATION AT 7300 BELOW.
088100
088200
088300 3100-ROLL-BUFFER.
088400
088500*        COUNTER STILL CLIMBING TO THE WINDOW SIZE - NOTHING
088600*        TO SUBTRACT OUT YET, JUST BUMP THE COUNT.  ONCE IT
088700*        TOPS OUT, EVERY NEW BAR PUSHES THE OLDEST ONE OUT.
088800*        BUFFER NOT YET FULL - NO AVERAGE TO OFFER YET, SO
088900*        4000-GENERATE-SIGNAL'S RULE 1 GATE STAYS CLOSED.
089000     IF WS-SMA-BUFFER-CTR < RP-SMA-WINDOW
089100         ADD 1 TO WS-SMA-BUFFER-CTR
089200     ELSE
089300         COMPUTE WS-SMA-RUNNING-SUM =
089400             WS-SMA-RUNNING-SUM - WS-SMA-SLOT(WS-SMA-BUFFER-NEXT)
089500     END-IF.
089600*        SUM ONLY DROPS THE OLDEST SLOT ONCE THE BUFFER IS
089700*        FULL - UNTIL THEN EVERY NEW CLOSE JUST GROWS IT.
089800
089900*        SLOT IN THE NEW CLOSE AND FOLD IT INTO THE RUNNING
090000*        SUM SO 3200 NEVER HAS TO WALK THE WHOLE TABLE.
090100     MOVE BAR-CLOSE TO WS-SMA-SLOT(WS-SMA-BUFFER-NEXT).
090200     COMPUTE WS-SMA-RUNNING-SUM =
090300         WS-SMA-RUNNING-SUM + BAR-CLOSE.
090400
090500*        ADVANCE THE WRITE POINTER, WRAPPING BACK TO SLOT 1
090600*        AT THE END OF THE WINDOW.
090700     ADD 1 TO WS-SMA-BUFFER-NEXT.
090800     IF WS-SMA-BUFFER-NEXT > RP-SMA-WINDOW
090900         MOVE 1 TO WS-SMA-BUFFER-NEXT
091000     END-IF.
091100
091200
091300*        SMA IS RECOMPUTED FROM SCRATCH EVERY BAR RATHER THAN
091400*        ADJUSTED INCREMENTALLY - SIMPLER, AND THE WINDOW IS
091500*        SHORT ENOUGH THAT THE EXTRA ARITHMETIC IS FREE.
091600 3200-COMPUTE-SMA.
091700
091800     IF WS-SMA-BUFFER-CTR < RP-SMA-WINDOW
091900         MOVE 'N' TO SMA-PRESENT-SWITCH
092000     ELSE
092100*        ROUNDED SMA, DIVIDING THE RUNNING SUM BY THE WINDOW
092200*        LENGTH RATHER THAN THE BUFFER COUNT - THE TWO ARE EQUAL
092300*        ONCE THE BUFFER IS FULL, WHICH IS THE ONLY TIME THIS
092400*        BRANCH RUNS.
092500         COMPUTE WS-SMA-VALUE ROUNDED =
092600             WS-SMA-RUNNING-SUM / RP-SMA-WINDOW
092700         MOVE 'Y' TO SMA-PRESENT-SWITCH
092800     END-IF.
092900*        3300 BELOW RUNS EVEN WHEN THE SMA ITSELF ISN'T YET
093000*        PRESENT - THE BUFFER STILL NEEDS THE LATEST CLOSE
093100*        POSTED FOR TOMORROW'S ROLL.
093200
093300
093400 3300-POST-LATEST-PRICE.
093500
093600*        A ZERO CLOSE NEVER OVERWRITES A GOOD PRICE ALREADY
093700*        ON FILE - SAME DEFENSIVE RULE AS 2200-VALIDATE-BAR
093800*        APPLIES HERE A SECOND TIME.
093900     IF BAR-CLOSE > ZERO
094000         MOVE RP-INSTRUMENT TO WS-LATEST-INSTR
094100         MOVE BAR-CLOSE     TO WS-LATEST-PRICE
094200         MOVE 'Y'            TO LATEST-PRICE-SWITCH
094300     END-IF.
094400*        LATEST-PRICE-SWITCH IS READ BY 4000 TO DECIDE
094500*        WHETHER A SIGNAL CAN EVEN BE EVALUATED THIS BAR.
094600
094700
094800*---------------------------------------------------------------
094900* SIGNAL-GENERATOR - FULL FIVE-RULE ORDERED CHECK, DEAD RULES
095000* 3 AND 4 KEPT IN PLACE - THEY NEVER FIRE BUT THE DESK WANTS
095100* THE ORIGINAL RULE ORDER LEFT ALONE IN CASE THE STATE MACHINE
095200* CHANGES LATER.
095300*---------------------------------------------------------------
095400 4000-GENERATE-SIGNAL.
095500
095600     MOVE SPACES TO WS-SIGNAL-REC.
095700     MOVE 'N' TO HAVE-SIGNAL-SWITCH.
095800
095900*        RULE 1 - NO SIGNAL UNTIL THE 50-BAR WINDOW HAS
096000*        FILLED.  THIS IS THE GATE THAT FIRES ON THE VERY
096100*        FIRST BAR OF EVERY RUN.
096200     IF BAR-TIME = SPACES OR NOT SMA-PRESENT
096300         ADD 1 TO WS-INCOMPLETE-CTR
096400         GO TO 4000-EXIT
096500     END-IF.
096600
096700*        RULE 2 - CLOSE CROSSES ABOVE THE AVERAGE AND WE ARE
096800*        NOT ALREADY LONG - GO LONG.
096900     IF BAR-CLOSE > WS-SMA-VALUE AND NOT SG-STATE-LONG
097000         MOVE 'buy  '        TO SIG-ACTION
097100         MOVE RP-INSTRUMENT  TO SIG-INSTR
097200         MOVE RP-STRATEGY-SIZE TO SIG-SIZE
097300         MOVE BAR-CLOSE      TO SIG-PRICE
097400         MOVE BAR-TIME       TO SIG-TIME
097500*            SIZE MOVED HERE IS THE FLAT STRATEGY SIZE, NOT
097600*            YET RISK-SIZED - 5000-MANAGE-RISK CUTS IT DOWN
097700*            BEFORE AN ORDER IS EVER BUILT.
097800         MOVE 'LONG '        TO SG-POSITION-STATE
097900         MOVE 'Y'            TO HAVE-SIGNAL-SWITCH
098000         GO TO 4000-EXIT
098100     END-IF.
098200
098300*        RULE 3 - CLOSE CROSSES BELOW THE AVERAGE AND WE ARE
098400*        NOT ALREADY SHORT - GO SHORT.
098500     IF BAR-CLOSE < WS-SMA-VALUE AND NOT SG-STATE-SHORT
098600         MOVE 'short'        TO SIG-ACTION
098700         MOVE RP-INSTRUMENT  TO SIG-INSTR
098800         MOVE RP-STRATEGY-SIZE TO SIG-SIZE
098900         MOVE BAR-CLOSE      TO SIG-PRICE
099000         MOVE BAR-TIME       TO SIG-TIME
099100*            MIRROR OF RULE 2 ABOVE, OPPOSITE DIRECTION -
099200*            SAME UNSIZED STRATEGY SIZE CARRIED OUT TO RISK.
099300         MOVE 'SHORT'        TO SG-POSITION-STATE
099400         MOVE 'Y'            TO HAVE-SIGNAL-SWITCH
099500         GO TO 4000-EXIT
099600     END-IF.
099700
099800*        RULE 4 - CLOSE FALLS BACK TO OR BELOW THE AVERAGE
099900*        WHILE WE ARE LONG - FLATTEN THE LONG.
100000     IF BAR-CLOSE NOT > WS-SMA-VALUE AND SG-STATE-LONG
100100         MOVE 'sell '        TO SIG-ACTION
100200         MOVE RP-INSTRUMENT  TO SIG-INSTR
100300         MOVE RP-STRATEGY-SIZE TO SIG-SIZE
100400         MOVE BAR-CLOSE      TO SIG-PRICE
100500         MOVE BAR-TIME       TO SIG-TIME
100600*            A FLATTEN ALWAYS CLOSES THE WHOLE POSITION - THIS
100700*            STATE MACHINE CARRIES NO PARTIAL-EXIT RULE.
100800         MOVE 'NONE '        TO SG-POSITION-STATE
100900         MOVE 'Y'            TO HAVE-SIGNAL-SWITCH
101000         GO TO 4000-EXIT
101100     END-IF.
101200
101300*        RULE 5 - CLOSE RISES BACK TO OR ABOVE THE AVERAGE
101400*        WHILE WE ARE SHORT - FLATTEN THE SHORT.
101500     IF BAR-CLOSE NOT < WS-SMA-VALUE AND SG-STATE-SHORT
101600         MOVE 'cover'        TO SIG-ACTION
101700         MOVE RP-INSTRUMENT  TO SIG-INSTR
101800         MOVE RP-STRATEGY-SIZE TO SIG-SIZE
101900         MOVE BAR-CLOSE      TO SIG-PRICE
102000         MOVE BAR-TIME       TO SIG-TIME
102100*            SAME FULL-FLATTEN RULE AS RULE 4, OPPOSITE SIDE.
102200         MOVE 'NONE '        TO SG-POSITION-STATE
102300         MOVE 'Y'            TO HAVE-SIGNAL-SWITCH
102400         GO TO 4000-EXIT
102500     END-IF.
102600
102700*        NONE OF THE FIVE RULES FIRED - NO STATE CHANGE, NO
102800*        SIGNAL, JUST COUNT THE BAR AS A QUIET ONE.
102900     ADD 1 TO WS-NO-TRADE-CTR.
103000
103100 4000-EXIT.
103200     EXIT.
103300
103400
103500*---------------------------------------------------------------
103600* RISK-MANAGER - SIX ORDERED REJECT CHECKS, THEN SIZE AND STOPS
103700*---------------------------------------------------------------
103800*    // -- SIX GATES, FIRST ONE TO REJECT WINS - DRAWDOWN,     //
103900*    // -- INSTRUMENT PRESENT, PRICE SANE, PRICE VS LATEST     //
104000*    // -- BAR NOT TOO FAR APART, SIZE COMES OUT POSITIVE,     //
104100*    // -- ACTION IS SOMETHING WE OPEN ON.  IF NONE REJECT,    //
104200*    // -- 5700 BUILDS THE ORDER.                              //
104300 5000-MANAGE-RISK.
104400
104500*        ORDER AREA AND BOTH SWITCHES ARE RESET BEFORE ANY
104600*        GATE RUNS - A REJECTED SIGNAL LEAVES NOTHING BEHIND
104700*        FOR 6000-HANDLE-ORDER TO MISTAKE FOR A LIVE ORDER.
104800     MOVE SPACES TO WS-ORDER-REC.
104900     MOVE 'N' TO HAVE-ORDER-SWITCH.
105000     MOVE 'N' TO RM-REJECT-SWITCH.
105100
105200*        EACH GATE BELOW ONLY RUNS IF NONE BEFORE IT
105300*        REJECTED - ONCE RM-REJECT-SWITCH FLIPS TO 'Y' THE
105400*        REMAINING IF-NOT-REJECTED TESTS ALL FALL THROUGH
105500*        WITHOUT PERFORMING ANYTHING FURTHER.
105600     PERFORM 5100-CHECK-DRAWDOWN.
105700*        INSTRUMENT CHECK FIRST, RIGHT AFTER THE DRAWDOWN
105800*        GATE - A BAD INSTRUMENT CODE NEVER REACHES PRICE
105900*        OR SIZE VALIDATION AT ALL.
106000     IF NOT RM-REJECTED
106100         PERFORM 5200-CHECK-INSTRUMENT
106200     END-IF.
106300*        PRICE CHECK COMES THIRD, AFTER INSTRUMENT - A
106400*        NON-POSITIVE EFFECTIVE PRICE IS CAUGHT HERE BEFORE
106500*        THE MISMATCH TEST BELOW EVEN RUNS.
106600     IF NOT RM-REJECTED
106700         PERFORM 5300-CHECK-PRICE
106800     END-IF.
106900     IF NOT RM-REJECTED
107000         PERFORM 5400-CHECK-PRICE-MISMATCH
107100     END-IF.
107200*        PRICE MISMATCH AND SIZE ARE CHECKED IN THE ORDER THE
107300*        DESK WANTS THEM REJECTED IN, NOT ALPHABETICAL OR
107400*        FIELD-POSITION ORDER ON THE ORDER RECORD.
107500*        EACH RISK GATE FROM HERE DOWN ONLY RUNS IF NO EARLIER
107600*        GATE HAS ALREADY REJECTED THE SIGNAL - ONCE REJECTED,
107700*        ALWAYS REJECTED FOR THE REST OF THIS SIGNAL'S PASS.
107800*        SIZE, ACTION AND ORDER-BUILD GATES RUN LAST IN THE
107900*        CHAIN, AFTER PRICE AND STALENESS ARE ALREADY CLEARED.
108000*        SIZE CHECK AND ACTION VALIDATION RUN NEXT IN THE
108100*        CHAIN, STILL GUARDED BY THE SAME REJECT SWITCH.
108200     IF NOT RM-REJECTED
108300         PERFORM 5500-CHECK-SIZE
108400     END-IF.
108500*        SIZE CHECK NEXT, THEN ACTION - ALREADY-REJECTED
108600*        SIGNALS SKIP BOTH, THE SAME GATE PATTERN AS EVERY
108700*        STEP IN THIS CHAIN.
108800     IF NOT RM-REJECTED
108900         PERFORM 5600-CHECK-ACTION
109000     END-IF.
109100     IF NOT RM-REJECTED
109200         PERFORM 5700-BUILD-ORDER
109300     END-IF.
109400*        BOTH GATES REPEAT THE SAME NOT-RM-REJECTED TEST -
109500*        ONCE A GATE REJECTS, EVERY PARAGRAPH AFTER IT IS
109600*        SKIPPED IN TURN RATHER THAN BRANCHED AWAY FROM.
109700
109800
109900*        THREE STRAIGHT GATES, EACH SKIPPED THE MOMENT ANY
110000*        EARLIER ONE HAS ALREADY REJECTED - ORDER-BUILD ONLY
110100*        RUNS IF EVERY GATE ABOVE IT LET THE SIGNAL THROUGH.
110200 5100-CHECK-DRAWDOWN.
110300*    // -- GATE SPECIFIED BY THE DESK, NEVER TRIPS YET; THE   //
110400*    // -- DRAWDOWN FIGURE IS NOT YET FED BACK INTO THIS      //
110500*    // -- CHECK FROM THE PORTFOLIO BOOK - TICKET RD-0041 --  //
110600     IF RP-CURRENT-DRAWDOWN > RP-RM-MAX-DRAWDOWN
110700         MOVE 'Y' TO RM-REJECT-SWITCH
110800     END-IF.
110900
111000
111100 5200-CHECK-INSTRUMENT.
111200*        GATE 2 - SIGNAL CARRIED NO INSTRUMENT, SOMETHING
111300*        UPSTREAM IS BROKEN - REJECT RATHER THAN GUESS.
111400     IF SIG-INSTR = SPACES
111500         MOVE 'Y' TO RM-REJECT-SWITCH
111600     END-IF.
111700
111800
111900 5300-CHECK-PRICE.
112000*        GATE 3 - PRICE THE ORDER OFF THE MOST RECENT BAR
112100*        WHEN WE HAVE ONE, OTHERWISE FALL BACK TO WHATEVER
112200*        PRICE RODE IN ON THE SIGNAL ITSELF.
112300*        LATEST PRICE IS PREFERRED WHEN AVAILABLE - THE
112400*        SIGNAL'S OWN PRICE IS ONLY A FALLBACK FOR THE VERY
112500*        FIRST BAR, BEFORE A LATEST PRICE HAS EVER BEEN POSTED.
112600     IF LATEST-PRICE-PRESENT
112700         MOVE WS-LATEST-PRICE TO RM-EFFECTIVE-PRICE
112800     ELSE
112900         MOVE SIG-PRICE        TO RM-EFFECTIVE-PRICE
113000     END-IF.
113100
113200*        A ZERO OR NEGATIVE EFFECTIVE PRICE CAN ONLY HAPPEN
113300*        IF THE LATEST-PRICE POST NEVER HAPPENED FOR THIS
113400*        INSTRUMENT - REJECT RATHER THAN TRADE BLIND.
113500     IF RM-EFFECTIVE-PRICE NOT > ZERO
113600         MOVE 'Y' TO RM-REJECT-SWITCH
113700     END-IF.
113800
113900
114000 5400-CHECK-PRICE-MISMATCH.
114100*        GATE 4 - IF THE SIGNAL'S OWN PRICE AND THE LATEST
114200*        BAR HAVE DRIFTED APART BY MORE THAN THE STOP
114300*        PERCENTAGE, THE SIGNAL IS STALE - REJECT IT.
114400     IF LATEST-PRICE-PRESENT AND SIG-PRICE > ZERO
114500         COMPUTE RM-PRICE-DIFF =
114600             WS-LATEST-PRICE - SIG-PRICE
114700         IF RM-PRICE-DIFF < ZERO
114800             COMPUTE RM-PRICE-DIFF = RM-PRICE-DIFF * -1
114900         END-IF
115000*            ABSOLUTE VALUE OF THE DRIFT, COMPARED AGAINST A
115100*            LIMIT SCALED OFF THE SIGNAL PRICE AND THE SAME
115200*            STOP PERCENTAGE 5700 USES TO BUILD THE STOP-LOSS.
115300*        LIMIT IS A PERCENTAGE OF THE SIGNAL'S OWN PRICE, NOT
115400*        THE EFFECTIVE PRICE - THE STALENESS TEST MEASURES
115500*        DRIFT AGAINST WHAT THE SIGNAL ORIGINALLY SAW.
115600*        LIMIT IS STILL THE STOP PERCENTAGE, SAME RATE USED
115700*        ON THE ORDER'S OWN STOP LATER - STALENESS AND STOP
115800*        SHARE ONE RISK PARAMETER.
115900         COMPUTE RM-PRICE-LIMIT =
116000             SIG-PRICE * RP-RM-STOP-PCT
116100         IF RM-PRICE-DIFF > RM-PRICE-LIMIT
116200             MOVE 'Y' TO RM-REJECT-SWITCH
116300         END-IF
116400     END-IF.
116500*        FIVE GATES RUN IN SEQUENCE - 5100 THROUGH 5500 -
116600*        EACH GUARDED BY ITS OWN NOT-RM-REJECTED TEST SO A
116700*        REJECTION ANYWHERE UPSTREAM SKIPS EVERYTHING AFTER.
116800
116900
117000 5500-CHECK-SIZE.
117100*        GATE 5 - SIZE THE ORDER OFF THE DESK'S OWN RISK
117200*        CAPITAL AND SIZE FRACTION, NOT OFF THE SIGNAL'S
117300*        REQUESTED SIZE - A ZERO OR NEGATIVE RESULT MEANS
117400*        THE EFFECTIVE PRICE WAS TOO RICH TO SIZE AT ALL.
117500*        SIZE IS CAPITAL TIMES A FIXED FRACTION, DIVIDED BY
117600*        PRICE - A HIGHER-PRICED INSTRUMENT ALWAYS GETS A
117700*        SMALLER SHARE COUNT FOR THE SAME DOLLAR RISK.
117800     COMPUTE RM-SIZED-QTY =
117900         (RP-RM-BASE-CAPITAL * RP-RM-SIZE-FRACTION)
118000             / RM-EFFECTIVE-PRICE.
118100*        A ZERO-SIZE ORDER CAN ONLY HAPPEN IF THE PRICE IS
118200*        SO HIGH THAT THE CAPITAL FRACTION BUYS LESS THAN
118300*        ONE WHOLE SHARE.
118400     IF RM-SIZED-QTY NOT > ZERO
118500         MOVE 'Y' TO RM-REJECT-SWITCH
118600     END-IF.
118700
118800
118900 5600-CHECK-ACTION.
119000*        GATE 6 - RISK ONLY EVER OPENS A POSITION - A SELL
119100*        OR COVER SIGNAL HAS NOTHING FOR THIS PARAGRAPH TO
119200*        DO, SO IT IS REJECTED HERE RATHER THAN BUILT.
119300*        LAST OF THE FIVE REJECT GATES - ANYTHING OTHER THAN
119400*        THE TWO ACTION CODES THIS DESK TRADES IS REJECTED
119500*        OUTRIGHT RATHER THAN DEFAULTED TO ONE OR THE OTHER.
119600     IF SIG-ACTION NOT = 'buy  ' AND SIG-ACTION NOT = 'sell '
119700         MOVE 'Y' TO RM-REJECT-SWITCH
119800     END-IF.
119900*        5600 IS THE LAST GATE BEFORE 5700 BUILDS THE
120000*        ORDER - ANY ACTION OTHER THAN BUY OR SELL IS
120100*        REJECTED HERE RATHER THAN LEFT FOR 5700 TO SORT OUT.
120200
120300
120400 5700-BUILD-ORDER.
120500
120600*        FOUR STRAIGHT MOVES COPY THE SIGNAL'S OWN FIELDS
120700*        ONTO THE ORDER BEFORE THE STOP/TAKE LEVELS ARE
120800*        FIGURED BELOW.
120900     MOVE SIG-ACTION         TO ORD-ACTION.
121000     MOVE SIG-INSTR          TO ORD-INSTR.
121100     MOVE RM-SIZED-QTY       TO ORD-SIZE.
121200     MOVE RM-EFFECTIVE-PRICE TO ORD-ENTRY-PRICE.
121300
121400*        STOP/TAKE DIRECTION IS TIERED OFF THE ORDER ACTION THE
121500*        SAME WAY A RATE OR DISCOUNT TIER WOULD BE PICKED OFF A
121600*        CODE ELSEWHERE ON THIS DESK - EVALUATE OVER THE ACTION
121700*        CODE INSTEAD OF A TWO-WAY IF.
121800*        STOP AND TARGET SIT ON OPPOSITE SIDES OF THE ENTRY
121900*        PRICE FOR A BUY; THE OTHER LEG FLIPS BOTH SIGNS FOR
122000*        A SELL, SINCE A SHORT LOSES MONEY WHEN PRICE RISES.
122100     EVALUATE ORD-ACTION
122200         WHEN 'buy  '
122300             COMPUTE ORD-STOP-LOSS ROUNDED =
122400                 RM-EFFECTIVE-PRICE * (1 - RP-RM-STOP-PCT)
122500             COMPUTE ORD-TAKE-PROFIT ROUNDED =
122600                 RM-EFFECTIVE-PRICE * (1 + RP-RM-TAKE-PCT)
122700*        SHORT SALE IS THE ONLY OTHER CASE THIS DESK BUILDS
122800*        ORDERS FOR - VALIDATION ALREADY RULED OUT ANYTHING
122900*        BESIDES BUY OR SELL BEFORE THIS PARAGRAPH RUNS.
123000         WHEN OTHER
123100             COMPUTE ORD-STOP-LOSS ROUNDED =
123200                 RM-EFFECTIVE-PRICE * (1 + RP-RM-STOP-PCT)
123300             COMPUTE ORD-TAKE-PROFIT ROUNDED =
123400                 RM-EFFECTIVE-PRICE * (1 - RP-RM-TAKE-PCT)
123500     END-EVALUATE.
123600*        STOP-LOSS AND TAKE-PROFIT ARE SET OPPOSITE ONE
123700*        ANOTHER ON EACH SIDE - A SHORT'S STOP SITS ABOVE
123800*        ITS ENTRY, ITS TARGET BELOW.
123900
124000*        SWITCH FLIP IS THE ONLY SIGNAL 6000-HANDLE-ORDER
124100*        NEEDS - THE ORDER RECORD ITSELF WAS ALREADY BUILT
124200*        FIELD BY FIELD ABOVE.
124300     MOVE 'Y' TO HAVE-ORDER-SWITCH.
124400
124500
124600*---------------------------------------------------------------
124700* ORDER-HANDLER - RESIZE TO THE HANDLER'S OWN CAPITAL AND FILL
124800*---------------------------------------------------------------
124900*    // -- THE ORDER-HANDLER KEEPS ITS OWN CAPITAL FIGURE,     //
125000*    // -- SEPARATE FROM THE RISK-MANAGER'S, AND RESIZES EVERY //
125100*    // -- ORDER TO IT BEFORE BOOKING THE FILL - THE TWO DESKS //
125200*    // -- NEVER SHARE A SIZING FORMULA, PER THE SPEC HANDED   //
125300*    // -- DOWN WITH THIS JOB.                                 //
125400 6000-HANDLE-ORDER.
125500
125600*        TRADE RECORD AND BOTH SWITCHES RESET BEFORE THE
125700*        FITNESS CHECK BELOW - A DROPPED ORDER LEAVES NO STALE
125800*        TRADE RECORD FOR 7000 TO PICK UP.
125900     MOVE SPACES TO WS-TRADE-REC.
126000     MOVE 'N' TO HAVE-FILL-SWITCH.
126100     MOVE 'N' TO OH-DROP-SWITCH.
126200
126300*        A MALFORMED OR EMPTY ORDER IS DROPPED HERE RATHER
126400*        THAN RESIZED AND FILLED ON GARBAGE.
126500*        FOUR SEPARATE FIELD TESTS, ANY ONE OF WHICH MARKS THE
126600*        ORDER UNFIT TO RESIZE OR FILL.
126700*        ANY ONE MISSING OR INVALID FIELD ON THE ORDER IS
126800*        ENOUGH TO DROP IT - NO PARTIAL ORDER IS EVER RESIZED
126900*        OR BOOKED.
127000     IF ORD-INSTR = SPACES OR ORD-ACTION = SPACES
127100             OR ORD-ENTRY-PRICE NOT > ZERO
127200             OR ORD-STOP-LOSS = ZERO OR ORD-TAKE-PROFIT = ZERO
127300         MOVE 'Y' TO OH-DROP-SWITCH
127400     END-IF.
127500
127600*        RESIZE AND BOOK EACH RE-TEST THE DROP SWITCH, SINCE
127700*        6100-RESIZE-ORDER CAN ITSELF SET IT IF THE CAPITAL
127800*        LIMIT TRIMS THE ORDER DOWN TO NOTHING.
127900*        RESIZE RUNS FIRST SO FILL-AND-BOOK SEES THE FINAL,
128000*        CAPITAL-CAPPED QUANTITY RATHER THAN THE RAW ONE.
128100     IF NOT OH-DROPPED
128200         PERFORM 6100-RESIZE-ORDER
128300     END-IF.
128400
128500*        FILL-AND-BOOK RUNS ONLY IF RESIZE DID NOT ITSELF
128600*        DROP THE ORDER FOR INSUFFICIENT CAPITAL.
128700     IF NOT OH-DROPPED
128800         PERFORM 6200-FILL-AND-BOOK
128900     END-IF.
129000
129100
129200*        CAP THE ORDER AT WHICHEVER IS SMALLER - THE SHARE OF
129300*        THE HANDLER'S OWN CAPITAL THE ORDER WOULD COST, OR
129400*        THE HANDLER'S FLAT MAXIMUM ORDER SIZE.
129500 6100-RESIZE-ORDER.
129600
129700*        CAPITAL-DERIVED LIMIT, RECOMPUTED FRESH EVERY ORDER -
129800*        THE HANDLER'S CAPITAL FIGURE NEVER CHANGES MID-RUN SO
129900*        THIS COULD BE CACHED, BUT THE DESK NEVER ASKED FOR IT.
130000     COMPUTE OH-CAP-LIMIT-QTY =
130100         (RP-OH-CAPITAL * RP-OH-CAPITAL-FRAC)
130200             / ORD-ENTRY-PRICE.
130300
130400*        SMALLER OF THE TWO WINS - CAPITAL-DERIVED LIMIT OR
130500*        THE HANDLER'S FLAT CEILING, NEVER BOTH APPLIED.
130600*        THE SMALLER OF THE TWO CAPS WINS - CAPITAL LIMIT
130700*        AND THE DESK'S FLAT PER-ORDER MAXIMUM ARE BOTH
130800*        ENFORCED, NEVER JUST ONE OR THE OTHER.
130900     IF OH-CAP-LIMIT-QTY < RP-OH-MAX-SIZE
131000         MOVE OH-CAP-LIMIT-QTY TO OH-RESIZED-QTY
131100     ELSE
131200         MOVE RP-OH-MAX-SIZE   TO OH-RESIZED-QTY
131300     END-IF.
131400
131500*        A RESIZED QUANTITY OF ZERO MEANS THE CAPITAL LIMIT
131600*        LEFT NOTHING TO TRADE - DROP RATHER THAN BOOK AN
131700*        EMPTY FILL.
131800     IF OH-RESIZED-QTY NOT > ZERO
131900         MOVE 'Y' TO OH-DROP-SWITCH
132000         ADD 1 TO WS-INSUFF-CAP-CTR
132100*        // -- "INSUFFICIENT CAPITAL" DROP, LOGGED PER RD-0158 //
132200     END-IF.
132300
132400
132500*    // -- BOOK THE FILL ONTO THE HANDLER'S OWN POSITION BOOK  //
132600*    // -- (OH-POS-...) - A SEPARATE SET OF FIELDS FROM THE    //
132700*    // -- PORTFOLIO-MANAGER'S BOOK BUILT IN 7000 BELOW, SINCE //
132800*    // -- THE TWO STAGES ARE SPECIFIED TO KEEP INDEPENDENT    //
132900*    // -- RUNNING AVERAGES.                                  //
133000 6200-FILL-AND-BOOK.
133100
133200*        STAMP THE TRADE RECORD OFF THE ORDER AND THE BAR THAT
133300*        FILLED IT - NET PROFIT AND BARS-HELD ARE FILLED IN
133400*        LATER, ONLY IF THE FILL ACTUALLY CLOSES A POSITION.
133500*        SIX STRAIGHT MOVES BUILD THE TRADE RECORD BEFORE
133600*        THE REASON TEXT AND ZEROED PROFIT/BARS FIELDS BELOW.
133700     MOVE ORD-INSTR          TO TRD-INSTR.
133800     MOVE ORD-ACTION         TO TRD-ACTION.
133900     MOVE OH-RESIZED-QTY     TO TRD-SIZE.
134000     MOVE ORD-ENTRY-PRICE    TO TRD-FILL-PRICE.
134100     MOVE BAR-TIME           TO TRD-TIME.
134200*        REASON TEXT IS FIXED FOR EVERY FILL - THIS JOB
134300*        NEVER BUILDS A TRADE RECORD FOR ANY OTHER REASON.
134400     MOVE 'order_filled'     TO TRD-REASON.
134500     MOVE ZERO               TO TRD-NET-PROFIT.
134600     MOVE ZERO               TO TRD-BARS-HELD.
134700
134800*        FIRST FILL OF THE RUN STAMPS THE INSTRUMENT NAME ONTO
134900*        THE HANDLER'S BOOK; EVERY FILL AFTER THAT TRADES THE
135000*        SAME INSTRUMENT, SO THE FIELD NEVER CHANGES AGAIN.
135100     IF OH-POS-INSTR = SPACES
135200         MOVE ORD-INSTR TO OH-POS-INSTR
135300     END-IF.
135400
135500*        BUYING ADDS TO THE BOOK AND RE-AVERAGES THE ENTRY
135600*        PRICE; SELLING/COVERING TAKES SIZE OFF THE BOOK AND
135700*        ROLLS THE REALIZED P&L FORWARD.
135800*        BUY/COVER SIDE RE-AVERAGES THE ENTRY PRICE WHEN
135900*        ADDING TO AN EXISTING LONG, OR STAMPS A FRESH ENTRY
136000*        PRICE AND TIME WHEN OPENING FROM FLAT.
136100     IF ORD-ACTION = 'buy  '
136200*        ADDING TO AN OPEN LONG BLENDS THE TWO ENTRY PRICES
136300*        WEIGHTED BY SIZE - A FRESH OPEN FROM FLAT HAS NO
136400*        PRIOR PRICE TO BLEND AGAINST.
136500         IF OH-POS-SIZE > ZERO
136600             COMPUTE OH-POS-ENTRY-PRICE ROUNDED =
136700                 ((OH-POS-ENTRY-PRICE * OH-POS-SIZE)
136800                   + (ORD-ENTRY-PRICE * OH-RESIZED-QTY))
136900                   / (OH-POS-SIZE + OH-RESIZED-QTY)
137000*        OPENING FROM FLAT NEEDS NO WEIGHTED AVERAGE - THE
137100*        ORDER'S OWN PRICE AND THE CURRENT BAR'S TIME BECOME
137200*        THE POSITION'S ENTRY OUTRIGHT.
137300         ELSE
137400             MOVE ORD-ENTRY-PRICE TO OH-POS-ENTRY-PRICE
137500             MOVE BAR-TIME        TO OH-POS-ENTRY-TIME
137600         END-IF
137700*        SELL/COVER SIDE - NO RE-AVERAGE, JUST BOOK THE
137800*        REALIZED GAIN OR LOSS AGAINST THE STANDING ENTRY
137900*        PRICE AND SHRINK THE BOOK; A SHRINK TO ZERO OR BELOW
138000*        FLATTENS THE BOOK ENTIRELY.
138100*        SAME-DIRECTION FILL JUST GROWS THE POSITION - NO
138200*        REALIZED PNL TO TAKE, SINCE NOTHING IS BEING CLOSED.
138300*        OPPOSITE-DIRECTION FILL TRIMS OR CLOSES THE POSITION
138400*        INSTEAD OF GROWING IT - REALIZED PNL IS TAKEN ON THE
138500*        PORTION BEING REMOVED, PRICED AT THE ORDER'S ENTRY.
138600         COMPUTE OH-POS-SIZE = OH-POS-SIZE + OH-RESIZED-QTY
138700*        OPPOSITE-DIRECTION FILL REALIZES PNL ON THE PORTION
138800*        REMOVED AND CLEARS THE BOOK ENTIRELY IF THE LAST OF
138900*        THE POSITION JUST CAME OFF.
139000     ELSE
139100*        REALIZED PNL ACCUMULATES ACROSS FILLS RATHER THAN
139200*        BEING OVERWRITTEN, SINCE A POSITION CAN BE TRIMMED
139300*        MORE THAN ONCE BEFORE IT IS FULLY CLOSED.
139400         COMPUTE OH-REALIZED-PNL =
139500             OH-REALIZED-PNL +
139600             ((ORD-ENTRY-PRICE - OH-POS-ENTRY-PRICE)
139700                 * OH-RESIZED-QTY)
139800         COMPUTE OH-POS-SIZE = OH-POS-SIZE - OH-RESIZED-QTY
139900*        A FULLY CLOSED POSITION CLEARS ITS ENTRY PRICE AND
140000*        TIME TOO, NOT JUST ITS SIZE - A STALE ENTRY PRICE
140100*        MUST NEVER SURVIVE TO THE NEXT OPEN.
140200         IF OH-POS-SIZE NOT > ZERO
140300             MOVE ZERO   TO OH-POS-SIZE
140400             MOVE ZERO   TO OH-POS-ENTRY-PRICE
140500             MOVE SPACES TO OH-POS-ENTRY-TIME
140600         END-IF
140700     END-IF.
140800*        A POSITION THAT NETS OUT TO ZERO IS CLEARED
140900*        COMPLETELY, ENTRY PRICE AND TIME INCLUDED, SO A
141000*        LATER RE-OPEN CANNOT INHERIT A STALE ENTRY.
141100
141200*        FILL SWITCH ONLY FIRES ONCE THE BOOK HAS ACTUALLY
141300*        BEEN UPDATED - 2000-PROCESS-BARS TESTS IT BEFORE
141400*        EVER PERFORMING 7000-UPDATE-PORTFOLIO.
141500     MOVE 'Y' TO HAVE-FILL-SWITCH.
141600
141700
141800*---------------------------------------------------------------
141900* PORTFOLIO-MANAGER - POSITION, CASH, EQUITY CURVE, TRADE LOG
142000*---------------------------------------------------------------
142100*    // -- FOUR STEPS PER FILL: GROW OR SHRINK THE POSITION    //
142200*    // -- (7100, WHICH CLOSES IT OUT VIA 7150 IF SIZE HITS    //
142300*    // -- ZERO), MOVE CASH (7200), MARK THE EQUITY CURVE      //
142400*    // -- (7300), AND ROLL THE TRADE INTO THE LOG/METRICS     //
142500*    // -- (7400).                                            //
142600 7000-UPDATE-PORTFOLIO.
142700
142800     MOVE 'N' TO POSITION-CLOSED-SW.
142900
143000*        SAME FIRST-FILL STAMP AS THE HANDLER'S BOOK ABOVE,
143100*        KEPT SEPARATELY HERE SINCE THE PORTFOLIO-MANAGER'S
143200*        BOOK IS A DISTINCT SET OF FIELDS, PER RD-0058.
143300     IF PM-POS-INSTR = SPACES
143400         MOVE TRD-INSTR TO PM-POS-INSTR
143500     END-IF.
143600
143700     MOVE PM-POS-SIZE TO PM-OLD-SIZE.
143800
143900*        A BUY GROWS THE BOOK, ANYTHING ELSE (SELL/SHORT/
144000*        COVER) SHRINKS IT - SIGNED SO 7100 CAN TELL OPENING
144100*        FROM CLOSING WITHOUT TESTING THE ACTION AGAIN.
144200     IF TRD-ACTION = 'buy  '
144300         COMPUTE PM-SIZE-CHANGE = TRD-SIZE
144400     ELSE
144500         COMPUTE PM-SIZE-CHANGE = TRD-SIZE * -1
144600     END-IF.
144700
144800*        NEW-SIZE TELLS 7100 BELOW WHICH OF THE THREE CASES
144900*        APPLIES - OPEN, CLOSE, OR RE-AVERAGE - WITHOUT
145000*        TESTING THE ACTION CODE A SECOND TIME.
145100     COMPUTE PM-NEW-SIZE = PM-OLD-SIZE + PM-SIZE-CHANGE.
145200
145300*        FLAT TO NON-FLAT OPENS A FRESH POSITION AT THE FILL
145400*        PRICE; NON-FLAT TO FLAT CLOSES IT OUT (7150); ANY
145500*        OTHER CHANGE JUST RE-AVERAGES THE ENTRY PRICE OVER
145600*        THE OLD AND NEW SIZE.
145700     PERFORM 7100-UPDATE-POSITION.
145800*        THREE-WAY SPLIT: FLAT-TO-NON-FLAT OPENS FRESH AT THE
145900*        FILL PRICE, NON-FLAT-TO-FLAT HANDS OFF TO 7150 TO
146000*        CLOSE, ANYTHING ELSE RE-AVERAGES THE ENTRY PRICE
146100*        OVER THE COMBINED OLD AND NEW SIZE.
146200*        CASH MOVES OPPOSITE THE POSITION - A BUY SPENDS
146300*        CASH, A SELL/SHORT/COVER RAISES IT.
146400     PERFORM 7200-UPDATE-CASH.
146500*        A BUY SPENDS CASH AT THE FILL PRICE; ANYTHING ELSE
146600*        (SELL, SHORT, COVER) RAISES IT - THE SAME BUY/NOT-
146700*        BUY SPLIT 7000 USED TO SIGN THE SIZE CHANGE.
146800     PERFORM 7300-POST-EQUITY-POINT.
146900*    // -- FIRST TRADE OF THE RUN STAMPS THE EARLIEST-TIME     //
147000*    // -- FIELD USED BY THE "ALL-ONLY" METRICS BELOW; EVERY   //
147100*    // -- TRADE STAMPS LATEST-TIME.  THE TRADE LOG LINE IS    //
147200*    // -- OPTIONAL (WRITE-TRADE-LOG SWITCH); THE METRICS      //
147300*    // -- ACCUMULATION ONLY RUNS HERE FOR A TRADE THAT DID    //
147400*    // -- NOT ALREADY FEED THE TABLE VIA 7150 ABOVE.          //
147500     PERFORM 7400-APPEND-TRADE-HISTORY.
147600*        EARLIEST-TIME IS STAMPED ONLY ONCE, OFF THE FIRST
147700*        TRADE THE RUN EVER BOOKS - LATEST-TIME MOVES EVERY
147800*        TIME, SO BY THE LAST TRADE IT HOLDS THE RUN'S FINAL
147900*        TIMESTAMP FOR THE ANNUALIZED-RETURN CALCULATION.
148000
148100*        SIZE IS NOT POSTED UNTIL EVERY PARAGRAPH ABOVE HAS
148200*        HAD A CHANCE TO COMPARE OLD-SIZE AGAINST NEW-SIZE -
148300*        7100/7150 BOTH DEPEND ON SEEING THE SIZE BEFORE THIS
148400*        FILL, NOT AFTER.
148500     MOVE PM-NEW-SIZE TO PM-POS-SIZE.
148600
148700
148800 7100-UPDATE-POSITION.
148900
149000     IF PM-OLD-SIZE = ZERO AND PM-NEW-SIZE NOT = ZERO
149100         MOVE TRD-FILL-PRICE TO PM-POS-ENTRY-PRICE
149200         MOVE TRD-TIME       TO PM-POS-ENTRY-TIME
149300*        OLD-SIZE WAS ZERO COMING IN, SO THIS FILL OPENS A
149400*        BRAND-NEW POSITION - THERE IS NO PRIOR ENTRY PRICE TO
149500*        BLEND AGAINST.
149600     ELSE
149700       IF PM-NEW-SIZE = ZERO
149800         PERFORM 7150-CLOSE-POSITION
149900       ELSE
150000*        NEITHER A FRESH OPEN NOR A FULL CLOSE - THIS FILL
150100*        ADDED TO OR PARTIALLY TRIMMED AN EXISTING POSITION, SO
150200*        THE ENTRY PRICE IS RE-AVERAGED OVER THE COMBINED SIZE.
150300         COMPUTE PM-POS-ENTRY-PRICE ROUNDED =
150400             ((PM-POS-ENTRY-PRICE * PM-OLD-SIZE)
150500               + (TRD-FILL-PRICE * PM-SIZE-CHANGE))
150600               / PM-NEW-SIZE
150700       END-IF
150800     END-IF.
150900*        7100 HANDLES BOTH SIDES OF A POSITION CHANGE - A
151000*        FRESH OPEN FROM FLAT, AND A RE-AVERAGE WHEN ADDING
151100*        TO AN EXISTING POSITION ON THE SAME SIDE.
151200
151300
151400*    // -- CLOSING TRADE - WORK OUT HOW MANY BARS THE POSITION //
151500*    // -- WAS HELD (VIA THE JULIAN-DAY ROUTINE AT 9200), POST //
151600*    // -- THE REALIZED NET PROFIT, AND FEED THE CLOSED TRADE  //
151700*    // -- INTO THE PERFORMANCE METRICS TABLE.                 //
151800 7150-CLOSE-POSITION.
151900
152000     MOVE PM-POS-ENTRY-TIME TO WS-ENTRY-TIME-TEXT.
152100     MOVE TRD-TIME          TO WS-EXIT-TIME-TEXT.
152200*    CALLED ONCE PER CLOSED TRADE - ENTRY AND EXIT TIMESTAMP
152300*    TEXT HAVE ALREADY BEEN UNPACKED INTO THE ETP-/XTP- VIEWS
152400*    BY THE TIME THIS IS PERFORMED.
152500     PERFORM 9200-COMPUTE-DAY-DIFF.
152600
152700     IF JW-DAY-DIFF < 1
152800         MOVE 1 TO TRD-BARS-HELD
152900     ELSE
153000         MOVE JW-DAY-DIFF TO TRD-BARS-HELD
153100     END-IF.
153200*        SAME ONE-BAR FLOOR AS THE ENTRY SIDE CARRIES.
153300*        EXIT SIDE COMPUTES THE SAME BARS-HELD FLOOR AS THE
153400*        ENTRY SIDE DOES - NO TRADE IS EVER SHOWN AS HELD
153500*        FOR LESS THAN A SINGLE BAR.
153600*        BARS-HELD NEVER GOES BELOW ONE - A TRADE OPENED AND
153700*        CLOSED ON THE SAME BAR STILL COUNTS AS HAVING BEEN
153800*        HELD FOR IT.
153900
154000*        LONG CLOSED OUT BY A SELL PROFITS ON A RISING FILL;
154100*        SHORT CLOSED OUT BY A COVER PROFITS ON A FALLING ONE
154200*        - THE SIGN OF THE SUBTRACTION FLIPS BETWEEN THE TWO.
154300     IF PM-OLD-SIZE > ZERO
154400         COMPUTE TRD-NET-PROFIT ROUNDED =
154500             (TRD-FILL-PRICE - PM-POS-ENTRY-PRICE) * TRD-SIZE
154600     ELSE
154700         COMPUTE TRD-NET-PROFIT ROUNDED =
154800             (PM-POS-ENTRY-PRICE - TRD-FILL-PRICE) * TRD-SIZE
154900     END-IF.
155000*        LONG SIDE PROFITS WHEN THE FILL PRICE RISES ABOVE
155100*        ENTRY; THE ELSE BRANCH HANDLES THE SHORT SIDE, WHERE
155200*        PROFIT RUNS THE OTHER WAY.
155300
155400*        ENTRY PRICE AND TIME ARE CLEARED ONLY ON A FULL
155500*        CLOSE - A FLIP (SIZE CROSSES THROUGH ZERO TO THE
155600*        OPPOSITE SIDE) OPENS A NEW POSITION ON THE VERY NEXT
155700*        CALL TO 7100, SO THE FIELDS MUST BE EMPTY HERE.
155800     COMPUTE PM-REALIZED-PNL = PM-REALIZED-PNL + TRD-NET-PROFIT.
155900
156000*        ZEROING ENTRY PRICE/TIME HERE, NOT ABOVE AT THE
156100*        PROFIT COMPUTE, KEEPS THE OLD ENTRY PRICE AVAILABLE
156200*        FOR THE SUBTRACTION A FEW LINES UP.
156300     MOVE ZERO   TO PM-POS-ENTRY-PRICE.
156400     MOVE SPACES TO PM-POS-ENTRY-TIME.
156500     MOVE 'Y'    TO POSITION-CLOSED-SW.
156600
156700*        A FILL THAT MERELY OPENS OR ADDS TO A POSITION STILL
156800*        APPENDS TO THE TRADE LOG IF REQUESTED, BUT ONLY A
156900*        CLOSING FILL FEEDS THE METRICS TABLE HERE - THE
157000*        CLOSING CASE ALREADY FED IT OVER AT 7150 ABOVE.
157100     PERFORM 8110-ACCUMULATE-METRICS.
157200
157300
157400 7200-UPDATE-CASH.
157500
157600*        ROW 1 IS THE ALL-TRADES TOTAL, ALREADY POSTED ABOVE;
157700*        ROW 2 IS LONG, ROW 3 IS SHORT - THIS BUY/SELL TEST
157800*        PICKS WHICH OF THE TWO SUB-ROWS ALSO GETS CREDITED.
157900*        A BUY OR COVER SPENDS CASH AT THE FILL PRICE; A SELL
158000*        OR SHORT RAISES IT - THE TWO SIDES OF THE SAME BOOK
158100*        NEVER GET CASH BACK ON THE SAME LEG THAT OPENED IT.
158200*        BUYING SPENDS CASH; SELLING (INCLUDING A SHORT
158300*        SALE) RAISES IT - THE SAME SIGN RULE AS EVERY OTHER
158400*        CASH-MOVEMENT COMPUTE IN THIS PARAGRAPH BAND.
158500     IF TRD-ACTION = 'buy  '
158600         COMPUTE PM-CASH = PM-CASH - (TRD-FILL-PRICE * TRD-SIZE)
158700*        SHORT-SALE PROCEEDS ADD TO CASH IMMEDIATELY - THE
158800*        OFFSETTING LIABILITY IS CARRIED IMPLICITLY THROUGH
158900*        THE NEGATIVE POSITION SIZE, NOT AS A SEPARATE FIELD.
159000     ELSE
159100         COMPUTE PM-CASH = PM-CASH + (TRD-FILL-PRICE * TRD-SIZE)
159200     END-IF.
159300*        SHORT SALE ADDS THE PROCEEDS TO CASH UP FRONT -
159400*        THE LOSS OR GAIN IS SETTLED LATER, WHEN THE
159500*        POSITION IS COVERED.
159600
159700
159800 7300-POST-EQUITY-POINT.
159900
160000*    // -- NO MARKET PRICE IS KEPT ON THE PORTFOLIO BOOK, SO  //
160100*    // -- UNREALIZED PNL OF AN OPEN POSITION IS ALWAYS ZERO  //
160200     MOVE ZERO TO PM-UNREAL-PNL.
160300     COMPUTE PM-EQUITY-POINT = PM-CASH + PM-UNREAL-PNL.
160400*        EQUITY PEAK AND RUN-UP ONLY MOVE WHEN A NEW HIGH IS
160500*        MADE; DRAWDOWN BELOW ONLY MOVES WHEN A NEW LOW AGAINST
160600*        THAT PEAK IS MADE - BOTH ARE WATERMARKS, NOT AVERAGES.
160700
160800*        NEW EQUITY HIGH RAISES THE PEAK AND, IF THIS RUN-UP
160900*        EXCEEDS THE BEST SO FAR, RECORDS IT - A SEPARATE TEST
161000*        FROM THE DRAWDOWN CHECK JUST BELOW.
161100     IF PM-EQUITY-POINT > PM-EQUITY-PEAK
161200         MOVE PM-EQUITY-POINT TO PM-EQUITY-PEAK
161300         IF PM-EQUITY-PEAK - RP-STARTING-CASH > AM-EQUITY-RUNUP
161400             COMPUTE AM-EQUITY-RUNUP =
161500                 PM-EQUITY-PEAK - RP-STARTING-CASH
161600         END-IF
161700     END-IF.
161800*        PEAK AND RUN-UP ARE UPDATED TOGETHER, IN THE SAME
161900*        IF - A NEW PEAK IS ALSO A NEW RUN-UP CANDIDATE.
162000*        RUN-UP IS TRACKED OFF STARTING CASH, NOT OFF THE
162100*        PRIOR PEAK - IT MEASURES THE BEST THE WHOLE RUN HAS
162200*        EVER DONE, NOT JUST THE LATEST HIGH.
162300
162400*        DRAWDOWN IS CARRIED NEGATIVE - EQUITY BELOW THE PEAK
162500*        GIVES A NEGATIVE DIFFERENCE, AND THE CHECK BELOW KEEPS
162600*        THE MOST NEGATIVE ONE SEEN.
162700     COMPUTE WS-ABS-WORK = PM-EQUITY-POINT - PM-EQUITY-PEAK.
162800     IF WS-ABS-WORK < AM-MAX-DRAWDOWN
162900         MOVE WS-ABS-WORK TO AM-MAX-DRAWDOWN
163000     END-IF.
163100
163200*        MAX-DRAWDOWN IS CARRIED NEGATIVE THROUGHOUT - A MORE
163300*        NEGATIVE VALUE IS A DEEPER DROP, SO THE TEST ABOVE IS
163400*        A SIMPLE LESS-THAN, NOT A COMPARE-THE-MAGNITUDE.
163500
163600 7400-APPEND-TRADE-HISTORY.
163700
163800*        EARLIEST-TIME IS STAMPED ONCE, OFF THE FIRST TRADE
163900*        ONLY; LATEST-TIME BELOW IS RESTAMPED EVERY TRADE SO
164000*        IT ALWAYS HOLDS THE MOST RECENT ONE.
164100     IF PM-FIRST-TRADE
164200         MOVE TRD-TIME TO PM-EARLIEST-TIME
164300         MOVE 'N'      TO PM-FIRST-TRADE-SW
164400     END-IF.
164500     MOVE TRD-TIME TO PM-LATEST-TIME.
164600*        TRADE LOG WRITE IS GATED BY THE UPSI SWITCH; THE
164700*        METRICS-TABLE FEED JUST BELOW IS GATED BY WHETHER THIS
164800*        FILL CLOSED THE POSITION INSTEAD.
164900
165000*        TRADE LOG AND METRICS ACCUMULATION ARE INDEPENDENTLY
165100*        GATED - THE UPSI SWITCH CONTROLS ONE, THE POSITION'S
165200*        OPEN/CLOSED STATE CONTROLS THE OTHER.
165300     IF WRITE-TRADE-LOG
165400         PERFORM 7410-WRITE-TRADE-LOG-LINE
165500     END-IF.
165600
165700*        METRICS ONLY ACCUMULATE ON A CLOSE - A FILL THAT
165800*        MERELY OPENS OR ADDS TO A POSITION HAS NO COMPLETED
165900*        TRADE YET TO MEASURE.
166000     IF NOT POSITION-CLOSED
166100         PERFORM 8110-ACCUMULATE-METRICS
166200     END-IF.
166300*        METRICS ACCUMULATE ONLY ON A CLOSING TRADE - AN
166400*        ENTRY FILL ADDS A LINE TO THE TRADE LOG BUT HAS NO
166500*        P AND L YET TO ROLL INTO THE TOTALS.
166600
166700
166800 7410-WRITE-TRADE-LOG-LINE.
166900
167000*        STRAIGHT FIELD-FOR-FIELD COPY INTO THE EDITED LAYOUT -
167100*        NO ROUNDING OR RESCALING HAPPENS ON THE WAY OUT.
167200     MOVE TRD-INSTR       TO TLG-INSTR.
167300     MOVE TRD-ACTION      TO TLG-ACTION.
167400     MOVE TRD-SIZE        TO TLG-SIZE.
167500     MOVE TRD-FILL-PRICE  TO TLG-FILL-PRICE.
167600     MOVE TRD-NET-PROFIT  TO TLG-NET-PROFIT.
167700*        BARS-HELD IS THE LAST FIELD MOVED ONTO THE ROW
167800*        BEFORE THE WRITE BELOW.
167900     MOVE TRD-BARS-HELD   TO TLG-BARS-HELD.
168000
168100     WRITE TRADE-LINE FROM WS-TRADE-LOG-LINE.
168200
168300
168400*---------------------------------------------------------------
168500* PERFORMANCE METRICS - ACCUMULATE ONE TRADE INTO ALL/LONG/
168600* SHORT ROWS OF THE CATEGORY TABLE, AS THE TRADE IS BOOKED.
168700* NOTE: ONLY A CLOSING TRADE (POSITION-CLOSED) CARRIES A NET
168800* PROFIT; A TRADE THAT MERELY OPENS OR SCALES A POSITION STILL
168900* COUNTS TOWARD TRADE COUNT BUT NOT TOWARD WIN/LOSS TOTALS.
169000*---------------------------------------------------------------
169100 8110-ACCUMULATE-METRICS.
169200
169300*        ROW 1 IS THE "ALL" CATEGORY - EVERY TRADE FEEDS IT
169400*        REGARDLESS OF SIDE.  ROW 2/3 (LONG/SHORT) ARE PICKED
169500*        BELOW OFF THE ACTION THAT JUST CLOSED THE TRADE.
169600     MOVE 1 TO WS-SUBSCRIPT.
169700*        ONE PASS OVER A SINGLE CATEGORY ROW - TRADE COUNT
169800*        ALWAYS ADVANCES; WIN/LOSS COUNT, GROSS FIGURES AND
169900*        LARGEST WIN/LOSS ONLY ADVANCE FOR A TRADE THAT
170000*        ACTUALLY CLOSED WITH A NONZERO NET PROFIT.
170100     PERFORM 8120-ACCUMULATE-ROW.
170200*        TRADE COUNT ADVANCES UNCONDITIONALLY - A ROUND-TRIP
170300*        AT EXACTLY BREAK-EVEN STILL COUNTS AS A TRADE EVEN
170400*        THOUGH IT MOVES NEITHER THE WIN NOR LOSE COLUMN
170500*        BELOW.
170600
170700*        SUBSCRIPT 1 IS THE ALL-TRADES ROW, SET ONCE BY THE
170800*        CALLER BEFORE THIS PARAGRAPH RUNS - HERE IT ONLY
170900*        PICKS BETWEEN THE LONG AND SHORT ROWS.
171000     IF TRD-ACTION = 'buy  '
171100         MOVE 2 TO WS-SUBSCRIPT
171200     ELSE
171300         MOVE 3 TO WS-SUBSCRIPT
171400     END-IF.
171500*        ONE CALL ACCUMULATES BOTH THE ALL ROW (SUBSCRIPT
171600*        ALREADY SET BY THE CALLER) AND WHICHEVER OF THE
171700*        LONG/SHORT ROWS THE SUBSCRIPT ABOVE JUST PICKED.
171800     PERFORM 8120-ACCUMULATE-ROW.
171900
172000
172100 8120-ACCUMULATE-ROW.
172200
172300     ADD 1 TO MT-TRADE-COUNT(WS-SUBSCRIPT).
172400*        WIN AND LOSE ARE MUTUALLY EXCLUSIVE TESTS BELOW - A
172500*        BREAK-EVEN TRADE (NET PROFIT EXACTLY ZERO) TRIPS
172600*        NEITHER ONE, THE SAME WAY 7400'S CALLER INTENDED.
172700
172800*        WIN BLOCK UPDATES COUNT, GROSS PROFIT AND THE
172900*        CATEGORY'S LARGEST-WIN WATERMARK TOGETHER.
173000     IF TRD-NET-PROFIT > ZERO
173100         ADD 1 TO MT-WIN-COUNT(WS-SUBSCRIPT)
173200         COMPUTE MT-GROSS-PROFIT(WS-SUBSCRIPT) =
173300             MT-GROSS-PROFIT(WS-SUBSCRIPT) + TRD-NET-PROFIT
173400*        LARGEST-WIN WATERMARK ONLY MOVES UPWARD, NEVER
173500*        RESET - IT HOLDS FOR THE ENTIRE RUN, NOT JUST THE
173600*        CURRENT STREAK.
173700         IF TRD-NET-PROFIT > MT-LARGEST-WIN(WS-SUBSCRIPT)
173800             MOVE TRD-NET-PROFIT TO MT-LARGEST-WIN(WS-SUBSCRIPT)
173900         END-IF
174000     END-IF.
174100
174200*        MIRROR OF THE WIN BLOCK ABOVE FOR THE LOSE SIDE -
174300*        GROSS-LOSS ACCUMULATES NEGATIVE, LARGEST-LOSS LATCHES
174400*        THE MOST NEGATIVE SINGLE TRADE SEEN SO FAR.
174500*        LOSE BLOCK MIRRORS THE WIN BLOCK ABOVE, TRACKING
174600*        GROSS LOSS AND THE CATEGORY'S LARGEST-LOSS WATERMARK.
174700     IF TRD-NET-PROFIT < ZERO
174800         ADD 1 TO MT-LOSE-COUNT(WS-SUBSCRIPT)
174900         COMPUTE MT-GROSS-LOSS(WS-SUBSCRIPT) =
175000             MT-GROSS-LOSS(WS-SUBSCRIPT) + TRD-NET-PROFIT
175100*        LARGEST-LOSS IS THE MOST NEGATIVE NET PROFIT SEEN -
175200*        THE COMPARISON RUNS BACKWARD FROM THE WIN SIDE'S
175300*        SINCE A BIGGER LOSS MEANS A SMALLER NUMBER.
175400         IF TRD-NET-PROFIT < MT-LARGEST-LOSS(WS-SUBSCRIPT)
175500             MOVE TRD-NET-PROFIT TO MT-LARGEST-LOSS(WS-SUBSCRIPT)
175600         END-IF
175700     END-IF.
175800
175900*        NET PROFIT ON THE ROW IS RECOMPUTED FROM THE GROSS
176000*        FIGURES EVERY TIME RATHER THAN ADDED TO INCREMENTALLY,
176100*        SO A ROUNDING DRIFT CAN NEVER ACCUMULATE ACROSS TRADES.
176200     COMPUTE MT-NET-PROFIT(WS-SUBSCRIPT) =
176300         MT-GROSS-PROFIT(WS-SUBSCRIPT)
176400             + MT-GROSS-LOSS(WS-SUBSCRIPT).
176500
176600*        STREAKS AND BARS-HELD ARE RUN-WIDE FIGURES, NOT
176700*        PER-CATEGORY, SO THEY ONLY UPDATE ONCE PER CLOSED
176800*        TRADE - ON THE "ALL" ROW'S PASS, NOT LONG'S OR
176900*        SHORT'S.
177000     IF WS-SUBSCRIPT = 1 AND POSITION-CLOSED
177100         PERFORM 8130-UPDATE-STREAKS
177200         PERFORM 8140-UPDATE-BARS-HELD
177300     END-IF.
177400
177500
177600*        A WIN EXTENDS THE WIN STREAK AND BREAKS THE LOSE
177700*        STREAK, AND VICE VERSA - THE RUNNING MAXIMUM OF
177800*        EACH IS LATCHED SEPARATELY.
177900 8130-UPDATE-STREAKS.
178000
178100*        CURRENT STREAK OF THE OPPOSITE SIGN IS ZEROED OUT ON
178200*        EVERY TRADE, WIN OR LOSE, BEFORE THE MATCHING STREAK
178300*        IS EXTENDED AND TESTED AGAINST ITS OWN MAXIMUM.
178400     IF TRD-NET-PROFIT > ZERO
178500         ADD 1 TO AM-WIN-STREAK-CUR
178600         MOVE ZERO TO AM-LOSE-STREAK-CUR
178700         IF AM-WIN-STREAK-CUR > AM-WIN-STREAK-MAX
178800             MOVE AM-WIN-STREAK-CUR TO AM-WIN-STREAK-MAX
178900         END-IF
179000*        LOSING SIDE MIRRORS THE WINNING SIDE ABOVE FIELD FOR
179100*        FIELD.
179200     ELSE
179300         ADD 1 TO AM-LOSE-STREAK-CUR
179400         MOVE ZERO TO AM-WIN-STREAK-CUR
179500*        LOSE-STREAK MAXIMUM IS LATCHED THE SAME WAY THE
179600*        WIN-STREAK MAXIMUM IS ABOVE - NEITHER ONE EVER
179700*        DECREASES ONCE SET.
179800         IF AM-LOSE-STREAK-CUR > AM-LOSE-STREAK-MAX
179900             MOVE AM-LOSE-STREAK-CUR TO AM-LOSE-STREAK-MAX
180000         END-IF
180100     END-IF.
180200
180300
180400*        SUM AND COUNT KEPT SEPARATELY SO 8150 CAN DIVIDE
180500*        THEM DOWN INTO AN AVERAGE BARS-HELD FOR WINNERS
180600*        AND FOR LOSERS ONCE THE RUN IS OVER.
180700 8140-UPDATE-BARS-HELD.
180800
180900*        A TRADE CAN FALL INTO NEITHER BUCKET IF NET PROFIT
181000*        CAME OUT EXACTLY ZERO - BOTH SUMS SIMPLY SKIP IT.
181100     IF TRD-NET-PROFIT > ZERO
181200         ADD TRD-BARS-HELD TO AM-WIN-BARS-SUM
181300         ADD 1             TO AM-WIN-BARS-CNT
181400     END-IF.
181500
181600*        LOSE-SIDE BARS-HELD SUM MIRRORS THE WIN-SIDE ONE
181700*        ABOVE, KEPT SEPARATELY SO 8150 CAN AVERAGE EACH ON
181800*        ITS OWN.
181900     IF TRD-NET-PROFIT < ZERO
182000         ADD TRD-BARS-HELD TO AM-LOSE-BARS-SUM
182100         ADD 1             TO AM-LOSE-BARS-CNT
182200     END-IF.
182300
182400
182500*---------------------------------------------------------------
182600* DRIVER - END OF RUN, FINISH THE METRICS AND PRINT THE REPORT
182700*---------------------------------------------------------------
182800*        NO-TRADES RUN STILL WRITES A REPORT, JUST THE
182900*        BANNER-ONLY FALLBACK RATHER THAN THE FULL METRIC SET.
183000 8000-CLOSE-RUN.
183100
183200*        ALL-ROW TRADE COUNT IS THE CHEAPEST TEST FOR
183300*        WHETHER THIS RUN EVER TRADED AT ALL.
183400     IF MT-TRADE-COUNT(1) > ZERO
183500         PERFORM 8150-FINISH-ALL-ONLY-METRICS
183600         PERFORM 8200-PRINT-REPORT
183700     ELSE
183800         PERFORM 8210-PRINT-BANNER-ONLY
183900     END-IF.
184000*        8150 FINISHES THE ALL-ONLY CATEGORY'S RUNNING
184100*        FIGURES - STREAKS, DRAWDOWN RATIOS - BEFORE 8200
184200*        PRINTS A SINGLE LINE OF THEM.
184300
184400*    CLOSE EVERY FILE THIS JOB OPENED, IN THE SAME ORDER
184500*    1000-INITIALIZE-RUN OPENED THEM.
184600     CLOSE BARS-FILE.
184700     CLOSE RPTOUT.
184800     CLOSE TRADELOG.
184900
185000
185100 8150-FINISH-ALL-ONLY-METRICS.
185200*        TOTAL-DAYS COMES OFF THE SAME JULIAN-DAY ROUTINE
185300*        THAT TIMES EACH TRADE'S BARS-HELD, RUN ACROSS THE
185400*        EARLIEST AND LATEST TRADE TIMESTAMPS OF THE WHOLE
185500*        RUN RATHER THAN ONE TRADE'S ENTRY/EXIT.
185600
185700     MOVE PM-EARLIEST-TIME TO WS-ENTRY-TIME-TEXT.
185800     MOVE PM-LATEST-TIME   TO WS-EXIT-TIME-TEXT.
185900     PERFORM 9200-COMPUTE-DAY-DIFF.
186000
186100*        A RUN THAT NEVER SPANS A FULL CALENDAR DAY IS
186200*        FLOORED AT ONE DAY SO THE ANNUALIZED-RETURN DIVIDE
186300*        BELOW NEVER SEES A ZERO DENOMINATOR.
186400     IF JW-DAY-DIFF < 1
186500         MOVE 1 TO AM-TOTAL-DAYS
186600     ELSE
186700         MOVE JW-DAY-DIFF TO AM-TOTAL-DAYS
186800     END-IF.
186900
187000*        WIN/LOSE PERCENTAGE AND AVERAGE TRADE ARE RECOMPUTED
187100*        HERE FOR THE ALL ROW ONLY - 8251/8252/8261 REDO THIS
187200*        SAME MATH PER-CATEGORY WHEN THE REPORT PRINTS.
187300     IF MT-WIN-COUNT(1) > ZERO OR MT-LOSE-COUNT(1) > ZERO
187400         COMPUTE AM-WIN-PCT ROUNDED =
187500             MT-WIN-COUNT(1) / MT-TRADE-COUNT(1) * 100
187600     END-IF.
187700*        NO ROUNDED CLAUSE ON THIS ONE - THE COMPLEMENT OF A
187800*        ROUNDED FIGURE IS TAKEN EXACTLY, NOT RE-ROUNDED.
187900     COMPUTE AM-LOSE-PCT = 100 - AM-WIN-PCT.
188000
188100*        NET PROFIT OVER TRADE COUNT, ALL-CATEGORY ONLY - THE
188200*        SAME DIVISION 8261-ONE-AVERAGE REPEATS PER CATEGORY.
188300     COMPUTE AM-AVG-TRADE ROUNDED =
188400         MT-NET-PROFIT(1) / MT-TRADE-COUNT(1).
188500
188600*        SUM OVER COUNT, GUARDED AGAINST A RUN WITH NO
188700*        WINNERS OR NO LOSERS AT ALL.
188800*        BOTH AVERAGES ARE GUARDED THE SAME WAY - A
188900*        CATEGORY WITH NO WINNING (OR LOSING) TRADES YET
189000*        LEAVES ITS AVERAGE AT ZERO RATHER THAN DIVIDING.
189100     IF AM-WIN-BARS-CNT > ZERO
189200         COMPUTE AM-AVG-WIN-BARS =
189300             AM-WIN-BARS-SUM / AM-WIN-BARS-CNT
189400     END-IF.
189500*        LOSE-SIDE AVERAGE BARS-HELD, GUARDED THE SAME WAY
189600*        AS THE WIN-SIDE AVERAGE JUST ABOVE.
189700     IF AM-LOSE-BARS-CNT > ZERO
189800         COMPUTE AM-AVG-LOSE-BARS =
189900             AM-LOSE-BARS-SUM / AM-LOSE-BARS-CNT
190000     END-IF.
190100
190200*        RETURN ON INITIAL CAPITAL - LAST EQUITY POINT
190300*        AGAINST WHAT THE RUN STARTED WITH.
190400     COMPUTE AM-RETURN-PCT ROUNDED =
190500         (PM-EQUITY-POINT - RP-STARTING-CASH)
190600             / RP-STARTING-CASH * 100.
190700
190800*        ANNUALIZED FROM THE TOTAL RETURN OVER THE ACTUAL
190900*        NUMBER OF DAYS THE RUN COVERED, NOT A FIXED YEAR
191000*        LENGTH - 365 OVER TOTAL-DAYS IS THE COMPOUNDING
191100*        EXPONENT.
191200     COMPUTE AM-ANNUAL-PCT ROUNDED =
191300         (((PM-EQUITY-POINT / RP-STARTING-CASH)
191400             ** (365 / AM-TOTAL-DAYS)) - 1) * 100.
191500
191600*        RETRACEMENT RATIO AND RINA INDEX BOTH DIVIDE BY THE
191700*        MAX DRAWDOWN - A RUN THAT NEVER DREW DOWN HAS
191800*        NOTHING TO DIVIDE BY, SO THE SENTINEL STANDS IN FOR
191900*        INFINITY THE SAME WAY 8231-ONE-PROFIT-FACTOR HANDLES
192000*        A ZERO GROSS LOSS.
192100*        A RUN WITH NO DRAWDOWN AT ALL GETS THE SAME INFINITE
192200*        SENTINEL THE PROFIT-FACTOR PARAGRAPH USES FOR A
192300*        ZERO DIVISOR - THERE IS NO MEANINGFUL RATIO TO SHOW.
192400     IF AM-MAX-DRAWDOWN = ZERO
192500         MOVE WS-INFINITE-SENTINEL TO AM-RETRACE-RATIO
192600         MOVE WS-INFINITE-SENTINEL TO AM-RINA-INDEX
192700     ELSE
192800*        BOTH RATIOS SHARE THE SAME POSITIVE DRAWDOWN
192900*        DENOMINATOR, COMPUTED ONCE HERE RATHER THAN TWICE.
193000         COMPUTE WS-ABS-WORK = AM-MAX-DRAWDOWN * -1
193100         COMPUTE AM-RETRACE-RATIO ROUNDED =
193200             MT-NET-PROFIT(1) / WS-ABS-WORK
193300         COMPUTE AM-RINA-INDEX ROUNDED =
193400             (MT-NET-PROFIT(1) * AM-WIN-PCT / 100) / WS-ABS-WORK
193500     END-IF.
193600*        RETRACEMENT AND RINA BOTH DIVIDE BY THE SAME ABSOLUTE
193700*        DRAWDOWN - RINA JUST WEIGHTS THE NUMERATOR BY THE
193800*        WIN PERCENTAGE FIRST.
193900
194000
194100*---------------------------------------------------------------
194200* REPORTS - PERFORMANCE REPORT, ONE METRIC PER LINE, HEADED
194300* AND RE-HEADED ACROSS PAGES BY THE LINAGE FOOTING, SAME AS
194400* EVERY OTHER PRINT FILE ON THIS DESK.
194500*---------------------------------------------------------------
194600 8200-PRINT-REPORT.
194700*        EACH PERFORM BELOW DRIVES ONE METRIC PARAGRAPH ACROSS
194800*        THE THREE-ROW ALL/LONG/SHORT TABLE VIA WS-SUBSCRIPT -
194900*        THE ORDER OF THE PERFORMS IS THE ORDER THE LINES
195000*        PRINT, TOP TO BOTTOM OF THE REPORT.
195100
195200*    PAGE COUNTER BUMPS FIRST SO THE VERY FIRST PAGE COMES
195300*    OUT NUMBERED 1, NOT 0 - THE SAME OFF-BY-ONE GUARD THE
195400*    OLDER JOBS USE ON THIS DESK.
195500     PERFORM 9900-PRINT-HEADING.
195600*        PAGE/MONTH/DAY/YEAR ARE THE ONLY FOUR FIELDS THE
195700*        HEADING LINE CARRIES THAT CHANGE FROM ONE PAGE TO
195800*        THE NEXT - EVERYTHING ELSE ON WS-RPT-HEADING-1 AND
195900*        THE BANNER LINE IS FIXED LITERAL TEXT.
196000
196100     PERFORM 8201-ONE-NET-PROFIT
196200         VARYING WS-SUBSCRIPT FROM 1 BY 1
196300             UNTIL WS-SUBSCRIPT > 3.
196400
196500*        PROFIT FACTOR (BELOW) NEEDS BOTH GROSS FIGURES
196600*        ALREADY IN MET-VALUE'S UNDERLYING TABLE CELLS, SO
196700*        GROSS PROFIT AND GROSS LOSS PRINT BEFORE IT.
196800*        GROSS PROFIT AND GROSS LOSS PRINT AS A PAIR, EACH
196900*        LOOPING THE SAME ALL/LONG/SHORT SUBSCRIPT RANGE.
197000     PERFORM 8202-ONE-GROSS-PROFIT
197100         VARYING WS-SUBSCRIPT FROM 1 BY 1
197200             UNTIL WS-SUBSCRIPT > 3.
197300
197400     PERFORM 8203-ONE-GROSS-LOSS
197500         VARYING WS-SUBSCRIPT FROM 1 BY 1
197600             UNTIL WS-SUBSCRIPT > 3.
197700*        GROSS-PROFIT AND GROSS-LOSS EACH SWEEP ALL THREE
197800*        CATEGORIES BEFORE THE REPORT MOVES ON.
197900*        GROSS-LOSS PRINTS FOLLOWING GROSS-PROFIT, ALL/LONG/
198000*        SHORT ACROSS EACH BEFORE MOVING TO THE NEXT METRIC.
198100
198200*        PROFIT FACTOR RUNS THIRD, AFTER BOTH GROSS FIGURES
198300*        IT DIVIDES ARE ALREADY PRINTED.
198400     PERFORM 8231-ONE-PROFIT-FACTOR
198500         VARYING WS-SUBSCRIPT FROM 1 BY 1
198600             UNTIL WS-SUBSCRIPT > 3.
198700
198800*        TRADE COUNT PRINTS AFTER PROFIT FACTOR RATHER THAN
198900*        RIGHT AFTER GROSS LOSS - THIS DESK'S TEAR-SHEETS HAVE
199000*        ALWAYS LED WITH THE DOLLAR FIGURES BEFORE THE COUNTS.
199100*        TRADE COUNT PRINTS ONCE PER CATEGORY, THE SAME LOOP
199200*        SHAPE AS EVERY OTHER CATEGORY METRIC ON THIS REPORT.
199300     PERFORM 8204-ONE-TRADE-COUNT
199400         VARYING WS-SUBSCRIPT FROM 1 BY 1
199500             UNTIL WS-SUBSCRIPT > 3.
199600
199700*        WIN PERCENTAGE FOLLOWS TRADE COUNT, THE SAME ORDER
199800*        THE SPEC'S METRIC LIST GIVES THEM.
199900     PERFORM 8251-ONE-WIN-PCT
200000         VARYING WS-SUBSCRIPT FROM 1 BY 1
200100             UNTIL WS-SUBSCRIPT > 3.
200200
200300     PERFORM 8252-ONE-LOSE-PCT
200400         VARYING WS-SUBSCRIPT FROM 1 BY 1
200500*        WIN-PCT AND LOSE-PCT ARE PRINTED AS A PAIR SO THE
200600*        TWO ALWAYS APPEAR TOGETHER ON THE REPORT, EVEN
200700*        THOUGH LOSE-PCT IS JUST 100 MINUS WIN-PCT.
200800             UNTIL WS-SUBSCRIPT > 3.
200900*        LARGEST-WIN AND LARGEST-LOSS FOLLOW THE SAME ALL/
201000*        LONG/SHORT SWEEP AS EVERY OTHER METRIC PAIR ABOVE.
201100
201200*        WIN/LOSE PERCENTAGE PRINT AS A PAIR RIGHT BEFORE THE
201300*        AVERAGE TRADE FIGURE THAT IS COMPUTED OFF THE SAME
201400*        TRADE COUNT DENOMINATOR.
201500*        AVERAGE TRADE PRINTS BEFORE THE LARGEST-WIN/LOSS
201600*        PAIR BELOW, CLOSING OUT THE PER-CATEGORY BLOCK.
201700     PERFORM 8261-ONE-AVERAGE
201800         VARYING WS-SUBSCRIPT FROM 1 BY 1
201900             UNTIL WS-SUBSCRIPT > 3.
202000
202100*        LARGEST WIN AND LARGEST LOSS CLOSE OUT THE PER-
202200*        CATEGORY BLOCK - EVERYTHING AFTER THIS IS ALL-ONLY.
202300     PERFORM 8205-ONE-LARGEST-WIN
202400         VARYING WS-SUBSCRIPT FROM 1 BY 1
202500             UNTIL WS-SUBSCRIPT > 3.
202600
202700     PERFORM 8206-ONE-LARGEST-LOSS
202800         VARYING WS-SUBSCRIPT FROM 1 BY 1
202900             UNTIL WS-SUBSCRIPT > 3.
203000*        LARGEST-WIN/LARGEST-LOSS CLOSE OUT THE GROSS
203100*        FIGURES BEFORE WIN/LOSE PERCENTAGES BEGIN.
203200*        8205/8206 CLOSE OUT THE GROSS-PROFIT-AND-LOSS GROUP
203300*        OF METRICS BEFORE THE REPORT MOVES ON TO WIN/LOSE
203400*        PERCENTAGES.
203500
203600*    THE REMAINING METRICS ARE DEFINED FOR THE ALL-TRADES
203700*    CATEGORY ONLY (STREAKS, BARS-HELD AVERAGES, DRAWDOWN,
203800*    RETURN FIGURES) SO THEY PRINT ONCE EACH HERE INSTEAD OF
203900*    RIDING THE THREE-ROW PERFORM VARYING LOOP ABOVE.
204000*        LARGEST WIN/LOSS CLOSE OUT THE PER-CATEGORY BLOCK -
204100*        EVERYTHING AFTER THIS POINT ON THE REPORT IS THE
204200*        ALL-TRADES-ONLY FIGURES 8270 PRINTS BELOW.
204300     PERFORM 8270-PRINT-ALL-ONLY-LINES.
204400
204500
204600 8210-PRINT-BANNER-ONLY.
204700*        NO-TRADES FALLBACK PER THE 2004 DESK REQUEST - HEADING
204800*        PRINTS SO THE RUN STILL PRODUCES A DATED REPORT PAGE,
204900*        BUT NONE OF THE METRIC PARAGRAPHS ARE EVER PERFORMED
205000*        SINCE THEY WOULD ALL DIVIDE BY A ZERO TRADE COUNT.
205100     PERFORM 9900-PRINT-HEADING.
205200
205300
205400*---------------------------------------------------------------
205500* ONE PARAGRAPH PER METRIC, DRIVEN ACROSS THE THREE-ROW ALL/
205600* LONG/SHORT TABLE BY THE SAME PERFORM VARYING STYLE USED TO
205700* FILL THE HUNTING-LICENSE HEADER TABLE ON THE OLDER JOB.
205800*---------------------------------------------------------------
205900*    NET PROFIT LEADS THE REPORT THE WAY IT LEADS EVERY
206000*    STRATEGY TEAR-SHEET ON THIS DESK - FIRST LINE A TRADER
206100*    READS.
206200 8201-ONE-NET-PROFIT.
206300     MOVE 'Total Net Profit' TO MET-LABEL(1:16).
206400     MOVE MT-SUFFIX(WS-SUBSCRIPT) TO MET-LABEL(17:16).
206500*        LABEL AND SUFFIX ARE BUILT AS TWO SEPARATE MOVES INTO
206600*        THE SAME FIELD, THE SAME REFERENCE-MODIFICATION SPLICE
206700*        EVERY ONE OF THESE ONE-LINE-PER-METRIC PARAGRAPHS USES.
206800     MOVE MT-NET-PROFIT(WS-SUBSCRIPT) TO MET-VALUE.
206900     PERFORM 8299-WRITE-METRIC-LINE.
207000
207100
207200*    GROSS PROFIT/GROSS LOSS PRINT AS THEIR OWN LINES SO THE
207300*    PROFIT-FACTOR LINE RIGHT BELOW CAN BE CHECKED BY HAND
207400*    AGAINST THEM.
207500 8202-ONE-GROSS-PROFIT.
207600     MOVE 'Gross Profit' TO MET-LABEL(1:12).
207700     MOVE MT-SUFFIX(WS-SUBSCRIPT) TO MET-LABEL(13:16).
207800     MOVE MT-GROSS-PROFIT(WS-SUBSCRIPT) TO MET-VALUE.
207900     PERFORM 8299-WRITE-METRIC-LINE.
208000*        GROSS-PROFIT PAIRS WITH GROSS-LOSS NEXT, EACH OVER
208100*        THE SAME ALL/LONG/SHORT SWEEP.
208200
208300
208400*    GROSS LOSS IS CARRIED NEGATIVE THROUGHOUT - NO SIGN
208500*    FLIP HAPPENS UNTIL 8231 NEEDS THE ABSOLUTE VALUE.
208600 8203-ONE-GROSS-LOSS.
208700     MOVE 'Gross Loss' TO MET-LABEL(1:10).
208800     MOVE MT-SUFFIX(WS-SUBSCRIPT) TO MET-LABEL(11:16).
208900*        NO SIGN FLIP HERE - THIS LINE PRINTS THE RAW NEGATIVE
209000*        FIGURE THE PROFIT-FACTOR LINE BELOW WILL FLIP ITSELF.
209100     MOVE MT-GROSS-LOSS(WS-SUBSCRIPT) TO MET-VALUE.
209200     PERFORM 8299-WRITE-METRIC-LINE.
209300
209400
209500*    RAW TRADE COUNT - NO PERCENTAGE OR RATIO MATH HERE, JUST
209600*    THE TABLE COUNTER MOVED STRAIGHT TO THE PRINT LINE.
209700 8204-ONE-TRADE-COUNT.
209800     MOVE 'Number of Trades' TO MET-LABEL(1:16).
209900     MOVE MT-SUFFIX(WS-SUBSCRIPT) TO MET-LABEL(17:16).
210000*        MET-VALUE'S EDITED PICTURE HANDLES A WHOLE COUNT THE
210100*        SAME AS A DOLLAR FIGURE - NO SEPARATE INTEGER FORMAT.
210200     MOVE MT-TRADE-COUNT(WS-SUBSCRIPT) TO MET-VALUE.
210300     PERFORM 8299-WRITE-METRIC-LINE.
210400
210500
210600*    LARGEST SINGLE WINNING TRADE PER CATEGORY - KEPT BY
210700*    8120-ACCUMULATE-ROW EVERY TIME A TRADE BEATS THE
210800*    PRIOR HIGH.
210900 8205-ONE-LARGEST-WIN.
211000     MOVE 'Largest Winning Trade' TO MET-LABEL(1:21).
211100     MOVE MT-SUFFIX(WS-SUBSCRIPT) TO MET-LABEL(22:16).
211200*        A CATEGORY WITH NO WINNING TRADES LEAVES THIS AT THE
211300*        INITIALIZED ZERO RATHER THAN A DASH OR BLANK.
211400     MOVE MT-LARGEST-WIN(WS-SUBSCRIPT) TO MET-VALUE.
211500     PERFORM 8299-WRITE-METRIC-LINE.
211600
211700
211800*    SAME IDEA AS 8205 BUT WATCHING FOR THE DEEPEST LOSS
211900*    RATHER THAN THE BIGGEST WIN.
212000 8206-ONE-LARGEST-LOSS.
212100     MOVE 'Largest Losing Trade' TO MET-LABEL(1:20).
212200     MOVE MT-SUFFIX(WS-SUBSCRIPT) TO MET-LABEL(21:16).
212300*        CARRIED NEGATIVE LIKE GROSS LOSS ABOVE - THE SIGN
212400*        PRINTS THROUGH MET-VALUE'S LEADING-SIGN EDIT PICTURE.
212500     MOVE MT-LARGEST-LOSS(WS-SUBSCRIPT) TO MET-VALUE.
212600     PERFORM 8299-WRITE-METRIC-LINE.
212700
212800
212900*    PROFIT FACTOR IS GROSS PROFIT OVER GROSS LOSS, TAKEN
213000*    POSITIVE - A CATEGORY WITH NO LOSING TRADES AT ALL HAS
213100*    NOTHING TO DIVIDE BY, SO THE SENTINEL VALUE STANDS IN
213200*    FOR INFINITY RATHER THAN LETTING THE COMPUTE ABEND ON
213300*    A DIVIDE BY ZERO.
213400 8231-ONE-PROFIT-FACTOR.
213500
213600*        PROFIT FACTOR IS GROSS PROFIT OVER GROSS LOSS, TAKEN
213700*        AS A POSITIVE RATIO - THE SIGN FLIP ON WS-ABS-WORK IS
213800*        WHAT MAKES THE DIVISOR POSITIVE.
213900     MOVE 'Profit Factor' TO MET-LABEL(1:13).
214000     MOVE MT-SUFFIX(WS-SUBSCRIPT) TO MET-LABEL(14:16).
214100
214200*        A CATEGORY WITH NO LOSING TRADES HAS NO FINITE
214300*        PROFIT FACTOR TO REPORT - THE SENTINEL STANDS IN
214400*        FOR AN UNDEFINED RATIO.
214500     IF MT-GROSS-LOSS(WS-SUBSCRIPT) = ZERO
214600         MOVE WS-INFINITE-SENTINEL TO MET-VALUE
214700     ELSE
214800         COMPUTE WS-ABS-WORK = MT-GROSS-LOSS(WS-SUBSCRIPT) * -1
214900         COMPUTE MET-VALUE ROUNDED =
215000             MT-GROSS-PROFIT(WS-SUBSCRIPT) / WS-ABS-WORK
215100*        NO ROUNDING GUARD NEEDED HERE BEYOND THE ZERO-LOSS
215200*        TEST ABOVE - THE DIVISOR IS ALREADY KNOWN POSITIVE.
215300     END-IF.
215400
215500     PERFORM 8299-WRITE-METRIC-LINE.
215600*        8251 BELOW DRIVES ITS OWN ALL/LONG/SHORT SWEEP,
215700*        SEPARATE FROM THE ONE JUST FINISHED HERE.
215800
215900
216000 8251-ONE-WIN-PCT.
216100
216200*        ZERO TRADES IN THIS CATEGORY LEAVES THE PERCENTAGE AT
216300*        ITS INITIALIZED ZERO RATHER THAN DIVIDING BY ZERO.
216400     MOVE ZERO TO AM-WIN-PCT.
216500     IF MT-TRADE-COUNT(WS-SUBSCRIPT) > ZERO
216600         COMPUTE AM-WIN-PCT ROUNDED =
216700             MT-WIN-COUNT(WS-SUBSCRIPT)
216800                 / MT-TRADE-COUNT(WS-SUBSCRIPT) * 100
216900     END-IF.
217000*        WIN-PCT IS LEFT AT ZERO RATHER THAN DIVIDED WHEN
217100*        THE CATEGORY HAS NO TRADES AT ALL.
217200
217300*        WIN-PCT IS ALSO KEPT BY 8150 FOR THE ALL ROW ONLY -
217400*        THIS PARAGRAPH RECOMPUTES IT PER CATEGORY AT PRINT TIME.
217500     MOVE 'Winning Percentage' TO MET-LABEL(1:18).
217600     MOVE MT-SUFFIX(WS-SUBSCRIPT) TO MET-LABEL(19:16).
217700     MOVE AM-WIN-PCT TO MET-VALUE.
217800     PERFORM 8299-WRITE-METRIC-LINE.
217900
218000
218100*---------------------------------------------------------------
218200* LOSING PERCENTAGE GETS ITS OWN PASS OVER THE ALL/LONG/SHORT
218300* ROW SO THE THREE WIN FIGURES PRINT AS ONE BLOCK AND THE
218400* THREE LOSE FIGURES PRINT AS THE NEXT BLOCK, SAME AS EVERY
218500* OTHER METRIC ON THIS REPORT, INSTEAD OF INTERLEAVING WIN/
218600* LOSE/WIN/LOSE ACROSS THE ROW.
218700*---------------------------------------------------------------
218800 8252-ONE-LOSE-PCT.
218900
219000*        RECOMPUTE WIN-PCT FOR THIS CATEGORY'S ROW FIRST - THE
219100*        LOSE FIGURE BELOW IS TAKEN AS ITS COMPLEMENT, NOT A
219200*        SEPARATE DIVIDE.
219300     MOVE ZERO TO AM-WIN-PCT.
219400     IF MT-TRADE-COUNT(WS-SUBSCRIPT) > ZERO
219500         COMPUTE AM-WIN-PCT ROUNDED =
219600             MT-WIN-COUNT(WS-SUBSCRIPT)
219700                 / MT-TRADE-COUNT(WS-SUBSCRIPT) * 100
219800     END-IF.
219900*        LOSE PERCENTAGE IS THE COMPLEMENT OF WIN PERCENTAGE,
220000*        NOT ITS OWN COUNT-OVER-COUNT DIVIDE - THE TWO ALWAYS
220100*        SUM TO EXACTLY 100 FOR A CATEGORY WITH ANY TRADES AT ALL.
220200     COMPUTE AM-LOSE-PCT = 100 - AM-WIN-PCT.
220300
220400     MOVE 'Losing Percentage' TO MET-LABEL(1:17).
220500     MOVE MT-SUFFIX(WS-SUBSCRIPT) TO MET-LABEL(18:16).
220600     MOVE AM-LOSE-PCT TO MET-VALUE.
220700     PERFORM 8299-WRITE-METRIC-LINE.
220800*        WIN-PCT/LOSE-PCT PAIR PRINTED, REPORT MOVES ON TO
220900*        THE AVERAGE-TRADE FIGURES NEXT.
221000
221100
221200*    AVERAGE TRADE NET PROFIT - NET PROFIT OVER TRADE COUNT,
221300*    GUARDED THE SAME WAY AS 8231 SINCE A CATEGORY WITH NO
221400*    TRADES YET HAS NOTHING TO AVERAGE.
221500 8261-ONE-AVERAGE.
221600
221700*        LABEL AND SUFFIX BUILT FIRST, AS USUAL, THEN THE
221800*        GUARDED DIVIDE BELOW FILLS IN THE VALUE.
221900     MOVE 'Average Trade Net Profit' TO MET-LABEL(1:24).
222000     MOVE MT-SUFFIX(WS-SUBSCRIPT) TO MET-LABEL(25:16).
222100
222200*        ZERO TRADES IN THE CATEGORY LEAVES THE AVERAGE AT
222300*        ZERO RATHER THAN DIVIDING BY ZERO.
222400     IF MT-TRADE-COUNT(WS-SUBSCRIPT) > ZERO
222500         COMPUTE MET-VALUE ROUNDED =
222600             MT-NET-PROFIT(WS-SUBSCRIPT)
222700                 / MT-TRADE-COUNT(WS-SUBSCRIPT)
222800     ELSE
222900         MOVE ZERO TO MET-VALUE
223000     END-IF.
223100*        AVERAGE-TRADE IS THE LAST OF THE PER-CATEGORY
223200*        METRICS - THE ALL-ONLY FIGURES FOLLOW BELOW.
223300*        AVERAGE TRADE GUARDS THE SAME WAY EVERY OTHER
223400*        DIVIDE-BY-TRADE-COUNT METRIC DOES - ZERO TRADES
223500*        PRINTS ZERO RATHER THAN ABENDING ON A ZERO DIVISOR.
223600
223700*        SAME WRITE PARAGRAPH EVERY OTHER ONE-LINE METRIC
223800*        PARAGRAPH CALLS - THE LINAGE CLAUSE ON RPTOUT DOES
223900*        THE PAGE-BREAK WORK, NOT THIS PARAGRAPH.
224000     PERFORM 8299-WRITE-METRIC-LINE.
224100
224200
224300 8270-PRINT-ALL-ONLY-LINES.
224400
224500*        THE NEXT TEN LINES ARE THE ALL-TRADES-ONLY FIGURES -
224600*        EACH ONE MOVES ITS OWN LITERAL LABEL (NO SUFFIX
224700*        NEEDED, THERE IS ONLY ONE CATEGORY HERE) AND WRITES
224800*        ITSELF, NO SHARED LOOP.
224900     MOVE 'Max Consecutive Winning Trades (All)' TO MET-LABEL.
225000     MOVE AM-WIN-STREAK-MAX TO MET-VALUE.
225100     PERFORM 8299-WRITE-METRIC-LINE.
225200
225300*        STREAK COUNTERS THEMSELVES ARE MAINTAINED OVER AT
225400*        8130-UPDATE-STREAKS EVERY TIME A TRADE CLOSES -
225500*        NOTHING LEFT TO COMPUTE HERE BUT THE MOVE AND WRITE.
225600     MOVE 'Max Consecutive Losing Trades (All)'  TO MET-LABEL.
225700     MOVE AM-LOSE-STREAK-MAX TO MET-VALUE.
225800     PERFORM 8299-WRITE-METRIC-LINE.
225900
226000*        AVERAGES ARE ALREADY DIVIDED DOWN BY 8140-UPDATE-
226100*        BARS-HELD AS EACH TRADE CLOSES, SO THESE TWO LINES
226200*        ARE ALSO A STRAIGHT MOVE, NOT A COMPUTE.
226300     MOVE 'Average Bars in Winning Trades (All)' TO MET-LABEL.
226400     MOVE AM-AVG-WIN-BARS TO MET-VALUE.
226500     PERFORM 8299-WRITE-METRIC-LINE.
226600
226700     MOVE 'Average Bars in Losing Trades (All)'  TO MET-LABEL.
226800     MOVE AM-AVG-LOSE-BARS TO MET-VALUE.
226900     PERFORM 8299-WRITE-METRIC-LINE.
227000*        BARS-HELD AVERAGES PRINT LAST AMONG THE ALL/LONG/
227100*        SHORT METRIC GROUPS - EVERYTHING AFTER THIS IS
227200*        ALL-ONLY.
227300*        BARS-HELD AVERAGES PRINT LAST AMONG THE ALL/LONG/
227400*        SHORT METRIC GROUPS.
227500
227600*        DRAWDOWN IS CARRIED NEGATIVE FROM 7300-POST-EQUITY-
227700*        POINT - PRINTED AS-IS, NO SIGN FLIP, SO A TRADER
227800*        READS IT THE SAME WAY THE EQUITY CURVE ITSELF WOULD
227900*        SHOW IT ON A CHART.
228000     MOVE 'Max Drawdown (All Trades)'            TO MET-LABEL.
228100     MOVE AM-MAX-DRAWDOWN TO MET-VALUE.
228200     PERFORM 8299-WRITE-METRIC-LINE.
228300
228400*        RETURN, ANNUALIZED RETURN, RETRACEMENT RATIO AND RINA
228500*        INDEX ARE ALL COMPUTED ONCE, AT RUN-CLOSE TIME, BY
228600*        8150-FINISH-ALL-ONLY-METRICS - THIS PARAGRAPH ONLY
228700*        PRINTS WHAT IS ALREADY SITTING IN THE ALL-ONLY AREA.
228800     MOVE 'Return on Initial Capital'            TO MET-LABEL.
228900     MOVE AM-RETURN-PCT TO MET-VALUE.
229000     PERFORM 8299-WRITE-METRIC-LINE.
229100
229200     MOVE 'Annual Rate of Return'                TO MET-LABEL.
229300     MOVE AM-ANNUAL-PCT TO MET-VALUE.
229400     PERFORM 8299-WRITE-METRIC-LINE.
229500*        RETURN AND ANNUAL-RATE ARE BOTH PERCENTAGES OF
229600*        STARTING CAPITAL - ANNUAL-RATE JUST ANNUALIZES THE
229700*        RAW RETURN OVER THE RUN'S OWN SPAN.
229800*        RETURN AND ANNUAL-RATE CLOSE THE METRIC BODY - THE
229900*        PAGE HEADING AND BANNER LINES FOLLOW BELOW.
230000
230100*        RETRACEMENT RATIO IS RETURN OVER DRAWDOWN - HOW MUCH
230200*        GAIN THE STRATEGY BOUGHT FOR EACH DOLLAR OF PEAK-TO-
230300*        TROUGH PAIN THE EQUITY CURVE TOOK ALONG THE WAY.
230400     MOVE 'Return Retracement Ratio'              TO MET-LABEL.
230500     MOVE AM-RETRACE-RATIO TO MET-VALUE.
230600     PERFORM 8299-WRITE-METRIC-LINE.
230700
230800*        RINA INDEX WEIGHTS THE RETRACEMENT RATIO BY HOW MUCH
230900*        OF THE RUN WAS ACTUALLY SPENT IN THE MARKET - ADDED
231000*        PER SK'S 5/23/95 CHANGE, RD-0091.
231100     MOVE 'RINA Index'                             TO MET-LABEL.
231200     MOVE AM-RINA-INDEX TO MET-VALUE.
231300     PERFORM 8299-WRITE-METRIC-LINE.
231400
231500*        RUN-UP IS THE MIRROR OF DRAWDOWN - THE BIGGEST GAIN
231600*        FROM ANY TROUGH UP TO THE NEXT NEW EQUITY PEAK,
231700*        TRACKED ALONGSIDE DRAWDOWN IN 7300 AS THE EQUITY
231800*        CURVE IS BUILT BAR BY BAR.
231900     MOVE 'Max Equity Run-up'                      TO MET-LABEL.
232000     MOVE AM-EQUITY-RUNUP TO MET-VALUE.
232100     PERFORM 8299-WRITE-METRIC-LINE.
232200
232300*---------------------------------------------------------------
232400* SINGLE WRITE SITE FOR EVERY METRIC LINE ABOVE - CARRIES THE
232500* AT EOP RE-HEADING THE SAME WAY THE OLDER JOBS' ONE DETAIL
232600* LINE WRITE CARRIES IT, RATHER THAN REPEATING THE CLAUSE ON
232700* TWENTY SEPARATE PARAGRAPHS.
232800*---------------------------------------------------------------
232900 8299-WRITE-METRIC-LINE.
233000
233100*        TWO LINES PER HEADING - THE DATED TITLE LINE, THEN
233200*        THE COLUMN BANNER EVERY METRIC LINE BELOW LINES UP
233300*        AGAINST.
233400     WRITE PRTLINE
233500         FROM WS-METRIC-LINE
233600             AFTER ADVANCING 1 LINE
233700                 AT EOP
233800                     PERFORM 9900-PRINT-HEADING.
233900
234000
234100
234200*---------------------------------------------------------------
234300* I/O AND JULIAN-DAY UTILITY PARAGRAPHS
234400*---------------------------------------------------------------
234500*---------------------------------------------------------------
234600* PAGE HEADING - PERFORMED ONCE AT TOP OF RUN AND AGAIN EVERY
234700* TIME THE 60-LINE FORM HITS ITS FOOTING, SAME AS 9900-HEADING
234800* ON THE OLDER RENT AND POPULATION JOBS ON THIS DESK.
234900*---------------------------------------------------------------
235000 9900-PRINT-HEADING.
235100
235200*        HEADING FIELDS ARE MOVED FRESH EVERY CALL - THE RUN
235300*        DATE NEVER CHANGES MID-JOB, BUT THE PAGE NUMBER DOES.
235400     ADD 1 TO WS-RPT-PAGE-CTR.
235500     MOVE WS-RPT-PAGE-CTR TO HDG-PAGE.
235600     MOVE WS-RUN-MM       TO HDG-MONTH.
235700     MOVE WS-RUN-DD       TO HDG-DAY.
235800     MOVE WS-RUN-YYYY     TO HDG-YEAR.
235900
236000*        TWO WRITES, ONE FOR EACH OF THE TWO HEADING LINES -
236100*        THE FIRST RESTARTS THE FORM AT THE TOP OF A NEW PAGE,
236200*        THE SECOND JUST FOLLOWS IT DOWN ONE LINE.
236300     WRITE PRTLINE
236400         FROM WS-RPT-HEADING-1
236500             AFTER ADVANCING PAGE.
236600*        BANNER LINE CARRIES THE REPORT TITLE - IT IS
236700*        REBUILT ONCE AT RUN START AND NEVER CHANGES AFTER.
236800     WRITE PRTLINE
236900         FROM WS-BANNER-LINE
237000             AFTER ADVANCING 1 LINE.
237100
237200 9100-READ-BAR-RECORD.
237300
237400*        EVERY CALLER SHARES THIS SINGLE AT END CLAUSE - NONE
237500*        OF THEM CARRIES ITS OWN END-OF-FILE TEST.
237600     READ BARS-FILE
237700         AT END
237800             MOVE 'NO' TO MORE-RECS.
237900
238000
238100*---------------------------------------------------------------
238200* FLIEGEL AND VAN FLANDERN JULIAN DAY NUMBER - INTEGER ARITHMETIC
238300* ONLY, NO INTRINSIC FUNCTION, SO IT RUNS ON THE DESK'S OLDER
238400* COMPILER JUST AS WELL AS THE NEW ONE.
238500*---------------------------------------------------------------
238600 9200-COMPUTE-DAY-DIFF.
238700
238800*    JDN = JULIAN DAY NUMBER, A SINGLE INTEGER COUNTING DAYS
238900*    SINCE A FIXED EPOCH - SUBTRACTING TWO JDN VALUES GIVES
239000*    A CALENDAR-CORRECT DAY COUNT EVEN ACROSS MONTH AND YEAR
239100*    BOUNDARIES, LEAP YEARS INCLUDED, WITHOUT A TABLE OF
239200*    DAYS-PER-MONTH.
239300     PERFORM 9210-JDN-OF-ENTRY.
239400*        PACKED COPY OF THE ENTRY DATE IS KEPT ALONGSIDE THE
239500*        JDN MATH FOR ANY FUTURE REPORT THAT WANTS TO SHOW A
239600*        CALENDAR DATE RATHER THAN A BAR COUNT - NOT PRINTED
239700*        BY THIS JOB TODAY.
239800*        JAN/FEB ARE TREATED AS MONTHS 13/14 OF THE PRIOR
239900*        YEAR, PER FLIEGEL AND VAN FLANDERN, SO THE LEAP-DAY
240000*        ARITHMETIC BELOW NEVER HAS TO SPECIAL-CASE FEBRUARY.
240100     MOVE JW-A TO JW-JDN-ENTRY.
240200
240300*    MIRROR OF 9210 AGAINST THE EXIT TIMESTAMP - JW-Y/JW-M/
240400*    JW-A ARE SCRATCH AND GET OVERWRITTEN EACH TIME, SO THE
240500*    CALLER COPIES JW-A OUT IMMEDIATELY AFTER EACH PERFORM.
240600     PERFORM 9220-JDN-OF-EXIT.
240700*        IDENTICAL FORMULA TO 9210 ABOVE, AGAINST THE EXIT
240800*        TIMESTAMP'S YEAR/MONTH/DAY INSTEAD OF THE ENTRY'S -
240900*        KEPT AS ITS OWN PARAGRAPH RATHER THAN A SHARED ONE SO
241000*        9200 CAN CALL BOTH WITHOUT JUGGLING A PARAMETER.
241100     MOVE JW-A TO JW-JDN-EXIT.
241200
241300     COMPUTE JW-DAY-DIFF = JW-JDN-EXIT - JW-JDN-ENTRY.
241400*        DAY-DIFF IS THE RAW JULIAN SPAN - 9300 BELOW
241500*        FLOORS IT AT ONE BAR BEFORE IT EVER REACHES
241600*        TRD-BARS-HELD.
241700
241800
241900 9210-JDN-OF-ENTRY.
242000
242100*        PACKED COPY OF THE ENTRY DATE IS KEPT FOR ANY FUTURE
242200*        REPORT THAT WANTS A SORTABLE DATE FIELD - THE JULIAN
242300*        DAY NUMBER BELOW IS WHAT THIS JOB ACTUALLY USES.
242400     COMPUTE JW-ENTRY-DATE-PACKED =
242500         (ETP-YEAR * 10000) + (ETP-MONTH * 100) + ETP-DAY.
242600
242700     COMPUTE JW-Y = ETP-YEAR.
242800     COMPUTE JW-M = ETP-MONTH.
242900*        JANUARY AND FEBRUARY SHIFT TO MONTHS 13/14 OF THE
243000*        PRIOR YEAR SO THE FORMULA BELOW NEVER HAS TO TEST FOR
243100*        A LEAP-DAY BOUNDARY ITSELF.
243200     IF JW-M < 3
243300         COMPUTE JW-Y = JW-Y - 1
243400         COMPUTE JW-M = JW-M + 12
243500     END-IF.
243600*        SAME INTEGER FORMULA AS 9210, AGAINST THE EXIT
243700*        SIDE'S OWN SHIFTED YEAR/MONTH AND ITS OWN DAY FIELD.
243800     COMPUTE JW-A =
243900         ETP-DAY + ((153 * JW-M - 457) / 5)
244000           + (365 * JW-Y) + (JW-Y / 4) - (JW-Y / 100)
244100           + (JW-Y / 400) + 1721118.
244200
244300
244400*        IDENTICAL SHAPE TO 9210 ABOVE, AGAINST THE EXIT
244500*        SIDE'S OWN YEAR/MONTH/DAY FIELDS THROUGHOUT.
244600 9220-JDN-OF-EXIT.
244700
244800*        SAME PACKED-COPY TREATMENT AS THE ENTRY SIDE ABOVE,
244900*        AGAINST THE EXIT TIMESTAMP'S YEAR/MONTH/DAY INSTEAD.
245000     COMPUTE JW-EXIT-DATE-PACKED =
245100         (XTP-YEAR * 10000) + (XTP-MONTH * 100) + XTP-DAY.
245200
245300     COMPUTE JW-Y = XTP-YEAR.
245400     COMPUTE JW-M = XTP-MONTH.
245500*        SAME YEAR/MONTH SHIFT AS 9210 ABOVE, AGAINST THE
245600*        EXIT SIDE'S OWN YEAR AND MONTH FIELDS.
245700     IF JW-M < 3
245800         COMPUTE JW-Y = JW-Y - 1
245900         COMPUTE JW-M = JW-M + 12
246000     END-IF.
246100     COMPUTE JW-A =
246200         XTP-DAY + ((153 * JW-M - 457) / 5)
246300           + (365 * JW-Y) + (JW-Y / 4) - (JW-Y / 100)
246400           + (JW-Y / 400) + 1721118.
